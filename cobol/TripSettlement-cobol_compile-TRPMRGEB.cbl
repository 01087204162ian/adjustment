000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TRPMRGEB.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM SETTLES DELIVERY-PLATFORM TRIPS (UNIT-B).
001300      *          THE INPUT IS ALREADY SORTED BY JCL (STEP TRPBSORT)
001400      *          BY DRIVER-ID, INSURER BUSINESS-DATE AND START-TS, SO
001500      *          THE PROGRAM ONLY HAS TO WATCH FOR THE DRIVER/DATE KEY
001600      *          CHANGING TO KNOW A GROUP IS COMPLETE.
001700      *
001800      *          FOR EACH DRIVER/DATE GROUP THE BILLABLE TRIPS ARE
001900      *          BUFFERED, HANDED TO TRPMERGE TO GET THE UNION (NET)
002000      *          RUNNING TIME AND THE OVERLAP SECONDS, AND PRICED
002100      *          THROUGH TRPPREMA ON THE FLOOR (TRUNCATE) LEG - ONCE
002200      *          PER BILLABLE COVERAGE SUB-GROUP, NOT ON THE NET
002300      *          MINUTES - BEFORE THE DAILY-SUMMARY RECORD IS WRITTEN.
002400      *
002500      *          A TRIP-DETAIL LINE AND, FOR EACH GROUP, A MERGED-
002600      *          INTERVAL LINE PER UNIONED INTERVAL ARE ALSO WRITTEN.
002700      *
002800      ******************************************************************
002900
003000               INPUT FILE              -   DDS0001.TRPBDATA (SORTED)
003100
003200               OUTPUT FILE - SUMMARY   -   DDS0001.TRPBSUM
003300               OUTPUT FILE - MERGED    -   DDS0001.TRPBMRG
003400               OUTPUT FILE - DETAIL    -   DDS0001.TRPBDTL
003500
003600               DUMP FILE               -   SYSOUT
003700
003800      ******************************************************************
003900*------------------------------------------------------------------*
004000* CHANGE LOG                                                      *
004100*  880123  JS   INIT       ORIGINAL PATLIST PATIENT-LIST ROUTINE   *
004200*  920218  TGD  HD0255     ADDED EQUIPMENT-CHARGE SUB-TOTAL LOOP   *
004300*  980914  AK   Y2K-014    CENTURY WINDOW ON ADMIT/DISCHARGE EDIT  *
004400*  231113  RB   HD0812     REWORKED AS TRPMRGEB - DROPPED VSAM/    *
004500*                          DB2 PATIENT LOOKUPS, ADDED TRIP-RECORD- *
004600*                          B TIMESTAMP/BIZ-DATE RECOMPUTE          *
004700*  231113  RB   HD0812     DRIVER/DATE GROUP BREAK REPLACES THE    *
004800*                          PATIENT/TREATMENT MATCH LOGIC           *
004900*  231120  RB   HD0812     INTERVAL MERGE VIA TRPMERGE, UNION AND  *
005000*                          OVERLAP SECONDS OFF THE GROUP BUFFER    *
005100*  231127  RB   HD0812     SUB-GROUP PREMIUM BY COVERAGE VIA       *
005200*                          TRPRATES/TRPPREMA, FLOOR-ONLY           *
005300*  231204  MM   HD0819     TRIP-DETAIL LISTING ADDED - PER-TRIP    *
005400*                          PREMIUM NOW PRICED INDEPENDENTLY OF THE *
005500*                          GROUP SUB-TOTAL                        *
005600*  240118  MM   HD0830     NEGATIVE-DURATION TRIPS NOW WARNED AND  *
005700*                          EXCLUDED INSTEAD OF ABENDING THE STEP   *
005800*  240213  RB   HD0850     950-READ-TRPB-IN NOW CHECKS OFCODE FOR  *
005900*                          A SHORT-RECORD (04) STATUS AND ABENDS  *
006000*                          AS A CONFIGURATION ERROR INSTEAD OF     *
006100*                          LETTING A MISSING FIELD THROUGH        *
006200******************************************************************
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SOURCE-COMPUTER. IBM-390.
006600       OBJECT-COMPUTER. IBM-390.
006700       SPECIAL-NAMES.
006800           C01 IS NEXT-PAGE.
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100           SELECT SYSOUT
007200           ASSIGN TO UT-S-SYSOUT
007300             ORGANIZATION IS SEQUENTIAL.
007400
007500           SELECT TRPB-IN
007600           ASSIGN TO UT-S-TRPBIN
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS OFCODE.
007900
008000           SELECT TRPB-SUM
008100           ASSIGN TO UT-S-TRPBSUM
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS OFCODE.
008400
008500           SELECT TRPB-MRG
008600           ASSIGN TO UT-S-TRPBMRG
008700             ACCESS MODE IS SEQUENTIAL
008800             FILE STATUS IS OFCODE.
008900
009000           SELECT TRPB-DTL
009100           ASSIGN TO UT-S-TRPBDTL
009200             ACCESS MODE IS SEQUENTIAL
009300             FILE STATUS IS OFCODE.
009400
009500       DATA DIVISION.
009600       FILE SECTION.
009700       FD  SYSOUT
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 130 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS SYSOUT-REC.
010300       01  SYSOUT-REC  PIC X(130).
010400
010500      ****** THIS IS THE SORT-STEP OUTPUT OF THE PLATFORM TRIP EXTRACT,
010600      ****** SEQUENCED BY DRIVER-ID, INSURER BIZ-DATE, START-TS. THE
010700      ****** TRAILER REC CARRIES THE RECORD COUNT OF THE EXTRACT.
010800       FD  TRPB-IN
010900           RECORDING MODE IS F
011000           LABEL RECORDS ARE STANDARD
011100           RECORD CONTAINS 250 CHARACTERS
011200           BLOCK CONTAINS 0 RECORDS
011300           DATA RECORD IS TRPB-IN-REC.
011400       01  TRPB-IN-REC             PIC X(250).
011500
011600      ****** ONE ROW PER DRIVER/BUSINESS-DATE GROUP THAT HAD AT LEAST
011700      ****** ONE BILLABLE TRIP.
011800       FD  TRPB-SUM
011900           RECORDING MODE IS F
012000           LABEL RECORDS ARE STANDARD
012100           RECORD CONTAINS 75 CHARACTERS
012200           BLOCK CONTAINS 0 RECORDS
012300           DATA RECORD IS TRPB-SUM-REC.
012400       01  TRPB-SUM-REC            PIC X(75).
012500
012600      ****** ONE ROW PER UNIONED (MERGED) INTERVAL WITHIN A GROUP.
012700       FD  TRPB-MRG
012800           RECORDING MODE IS F
012900           LABEL RECORDS ARE STANDARD
013000           RECORD CONTAINS 90 CHARACTERS
013100           BLOCK CONTAINS 0 RECORDS
013200           DATA RECORD IS TRPB-MRG-REC.
013300       01  TRPB-MRG-REC            PIC X(90).
013400
013500      ****** ONE ROW PER INPUT TRIP, IN THE SAME SEQUENCE AS TRPB-IN.
013600       FD  TRPB-DTL
013700           RECORDING MODE IS F
013800           LABEL RECORDS ARE STANDARD
013900           RECORD CONTAINS 120 CHARACTERS
014000           BLOCK CONTAINS 0 RECORDS
014100           DATA RECORD IS TRPB-DTL-REC.
014200       01  TRPB-DTL-REC            PIC X(120).
014300
014400       WORKING-STORAGE SECTION.
014500
014600       01  FILE-STATUS-CODES.
014700           05  OFCODE                  PIC X(2).
014800               88 CODE-WRITE    VALUE SPACES.
014900               88 CODE-SHORT-REC VALUE "04".
015000
015100       COPY TRPTRIP.
015200
015300       COPY TRPRATES.
015400
015500       01  WS-TS-TEXT                  PIC X(19).
015600
015700       01  WS-TS-PARTS REDEFINES WS-TS-TEXT.
015800           05  WS-TS-YYYY              PIC 9(04).
015900           05  WS-TS-DASH1             PIC X(01).
016000           05  WS-TS-MM                PIC 9(02).
016100           05  WS-TS-DASH2             PIC X(01).
016200           05  WS-TS-DD                PIC 9(02).
016300           05  WS-TS-BLANK             PIC X(01).
016400           05  WS-TS-HH                PIC 9(02).
016500           05  WS-TS-COLON1            PIC X(01).
016600           05  WS-TS-MI                PIC 9(02).
016700           05  WS-TS-COLON2            PIC X(01).
016800           05  WS-TS-SS                PIC 9(02).
016900
017000       01  WS-START-DATE-TEXT          PIC X(10).
017100
017200       01  TRPJ-LINKAGE-REC.
017300           05  TRPJ-L-CCYY             PIC 9(04).
017400           05  TRPJ-L-MM               PIC 9(02).
017500           05  TRPJ-L-DD               PIC 9(02).
017600       01  TRPJ-L-SERIAL-DAYS          PIC S9(09) COMP.
017700       01  TRPJ-L-RETURN-CD            PIC S9(04) COMP.
017800
017900       01  HOLD-FIELDS.
018000           05  HOLD-DRIVER-ID          PIC X(20).
018100           05  HOLD-BIZ-DATE           PIC X(10).
018200           05  HOLD-GROUP-SET-SW       PIC X(01).
018300               88 HOLD-GROUP-SET   VALUE "Y".
018400           05  FILLER                  PIC X(04) VALUE SPACE.
018500
018600      ****** ONE GROUP'S WORTH OF BILLABLE TRIP INTERVALS, SECONDS
018700      ****** RELATIVE TO THE GROUP'S OWN BUSINESS-DATE (GRP-ANCHOR-
018800      ****** SERIAL) SO THE VALUES STAY SMALL ENOUGH FOR COMP MATH
018900      ****** EVEN WHEN A TRIP RUNS PAST MIDNIGHT.
019000       01  BTB-TRIP-TABLE.
019100           05  FILLER                  PIC X(04) VALUE SPACE.
019200           05  BTB-TRIP-ROW OCCURS 200 TIMES
019300                             INDEXED BY BTB-IDX.
019400               10  BTB-START-TS        PIC X(19).
019500               10  BTB-END-TS          PIC X(19).
019600               10  BTB-START-SEC       PIC S9(09) COMP.
019700               10  BTB-END-SEC         PIC S9(09) COMP.
019800               10  BTB-COVERAGE        PIC X(20).
019900               10  BTB-RUN-MIN         PIC 9(06) COMP.
020000*
020100*    BYTE VIEW KEPT FOR THE ABEND DUMP PARAGRAPH - LETS OPS SEE THE
020200*    GROUP BUFFER AS HEX WITHOUT WALKING EVERY OCCURRENCE BY HAND.
020300       01  BTB-TRIP-TABLE-BYTES REDEFINES BTB-TRIP-TABLE.
020400           05  FILLER                  PIC X(14004).
020500
020600       01  BTB-COUNT                   PIC S9(04) COMP VALUE 0.
020700
020800      ****** LINKAGE-SHAPE WORKING-STORAGE FOR THE CALL TO TRPMERGE -
020900      ****** MUST MATCH TRPMERGE'S LINKAGE SECTION BYTE FOR BYTE.
021000       01  TRPM-TRIP-COUNT             PIC S9(04) COMP.
021100       01  TRPM-TRIP-TABLE.
021200           05  TRPM-TRIP-ROW OCCURS 200 TIMES
021300                             INDEXED BY TRPM-TRIP-IDX.
021400               10  TRPM-TRIP-START-SEC PIC S9(09) COMP.
021500               10  TRPM-TRIP-END-SEC   PIC S9(09) COMP.
021600       01  TRPM-MERGED-COUNT           PIC S9(04) COMP.
021700       01  TRPM-MERGED-TABLE.
021800           05  TRPM-MERGED-ROW OCCURS 200 TIMES
021900                               INDEXED BY TRPM-MERGED-IDX.
022000               10  TRPM-MERGED-START-SEC PIC S9(09) COMP.
022100               10  TRPM-MERGED-END-SEC   PIC S9(09) COMP.
022200       01  TRPM-UNION-SECONDS          PIC S9(09) COMP.
022300       01  TRPM-OVERLAP-FOUND-SW       PIC X(01).
022400           88  TRPM-OVERLAP-FOUND      VALUE "Y".
022500           88  TRPM-NO-OVERLAP         VALUE "N".
022600       01  MERGE-L-RETURN-CD           PIC 9(04) COMP.
022700
022800       01  PREM-CALC-REC.
022900           05  PREM-ROUND-SW           PIC X(01).
023000           05  PREM-RUN-MINUTES        PIC 9(06).
023100           05  PREM-RATE-WON           PIC 9(02)V99.
023200           05  PREM-RESULT-WON         PIC 9(09).
023300           05  FILLER                  PIC X(04).
023400       01  PREM-L-RETURN-CD            PIC 9(04) COMP.
023500
023600       01  DAILY-SUM-B-REC.
023700           05  DSB-DRIVER-ID           PIC X(20).
023800           05  DSB-BIZ-DATE            PIC X(10).
023900           05  DSB-TOTAL-MIN           PIC 9(07).
024000           05  DSB-OVERLAP-MIN         PIC 9(07).
024100           05  DSB-NET-MIN             PIC 9(07).
024200           05  DSB-TRIP-COUNT          PIC 9(05).
024300           05  DSB-PREMIUM             PIC S9(09).
024400           05  FILLER                  PIC X(10) VALUE SPACE.
024500*
024600*    BYTE VIEW KEPT FOR THE ABEND DUMP PARAGRAPH - LETS OPS SEE THE
024700*    SUMMARY LINE AS HEX WHEN A PREMIUM FIGURE LOOKS WRONG ON A RERUN.
024800       01  DAILY-SUM-B-BYTES REDEFINES DAILY-SUM-B-REC.
024900           05  FILLER                  PIC X(75).
025000
025100       01  MERGED-INT-B-REC.
025200           05  MIB-DRIVER-ID           PIC X(20).
025300           05  MIB-BIZ-DATE            PIC X(10).
025400           05  MIB-SEQ                 PIC 9(04).
025500           05  MIB-MERGED-START        PIC X(19).
025600           05  MIB-MERGED-END          PIC X(19).
025700           05  MIB-MERGED-MIN          PIC 9(07).
025800           05  FILLER                  PIC X(11) VALUE SPACE.
025900
026000       01  TRIP-DTL-B-REC.
026100           05  BTD-DRIVER-ID           PIC X(20).
026200           05  BTD-BIZ-DATE            PIC X(10).
026300           05  BTD-START-TS            PIC X(19).
026400           05  BTD-END-TS              PIC X(19).
026500           05  BTD-RUN-MINUTES         PIC 9(06).
026600           05  BTD-COVERAGE            PIC X(20).
026700           05  BTD-STATUS-CODE         PIC X(02).
026800           05  BTD-BILLABLE-SW         PIC X(01).
026900           05  BTD-PREMIUM             PIC S9(09).
027000           05  FILLER                  PIC X(14) VALUE SPACE.
027100
027200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
027300           05  ROWS-READ               PIC 9(07) COMP.
027400           05  RECORDS-WRITTEN         PIC 9(07) COMP.
027500           05  PARSED-START-CNT        PIC 9(07) COMP.
027600           05  PARSED-END-CNT          PIC 9(07) COMP.
027700           05  PARSE-START-WARN-CNT    PIC 9(07) COMP.
027800           05  PARSE-END-WARN-CNT      PIC 9(07) COMP.
027900           05  NEG-DURATION-WARN-CNT   PIC 9(07) COMP.
028000           05  BILLABLE-CNT            PIC 9(07) COMP.
028100           05  GROUPS-WRITTEN-CNT      PIC 9(07) COMP.
028200           05  MERGED-ROWS-WRITTEN-CNT PIC 9(07) COMP.
028300           05  WS-START-SERIAL         PIC S9(09) COMP.
028400           05  WS-END-SERIAL           PIC S9(09) COMP.
028500           05  WS-DAY-DIFF             PIC S9(09) COMP.
028600           05  WS-START-TOD-SEC        PIC S9(09) COMP.
028700           05  WS-END-TOD-SEC          PIC S9(09) COMP.
028800           05  WS-DURATION-SEC         PIC S9(09) COMP.
028900           05  WS-MINUTES              PIC S9(09) COMP.
029000           05  WS-SEC-REM              PIC S9(09) COMP.
029100           05  GRP-ANCHOR-SERIAL       PIC S9(09) COMP.
029200           05  GRP-TOTAL-SEC           PIC S9(09) COMP.
029300           05  GRP-OVERLAP-SEC         PIC S9(09) COMP.
029400           05  GRP-PREMIUM-TOTAL       PIC S9(09) COMP.
029500           05  COV-SUM-MIN             PIC S9(09) COMP.
029600           05  MERGE-INT-SEC           PIC S9(09) COMP.
029700           05  WF-SUB                  PIC S9(04) COMP.
029800
029900       01  MISC-WS-FLDS.
030000           05  RETURN-CD               PIC S9(04) COMP VALUE 0.
030100
030200       01  FLAGS-AND-SWITCHES.
030300           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
030400               88 NO-MORE-DATA VALUE "N".
030500           05  TS-PARSE-OK-SW          PIC X(01).
030600               88 TS-PARSE-OK  VALUE "Y".
030700           05  START-OK-SW             PIC X(01).
030800               88 START-OK VALUE "Y".
030900           05  END-OK-SW               PIC X(01).
031000               88 END-OK VALUE "Y".
031100           05  MINUTES-OK-SW           PIC X(01).
031200               88 MINUTES-OK VALUE "Y".
031300           05  BILLABLE-SW             PIC X(01).
031400               88 IS-BILLABLE VALUE "Y".
031500           05  RATE-FOUND-SW           PIC X(01).
031600               88 RATE-FOUND VALUE "Y".
031700           05  TS-START-FOUND-SW       PIC X(01).
031800               88 TS-START-FOUND VALUE "Y".
031900           05  TS-END-FOUND-SW         PIC X(01).
032000               88 TS-END-FOUND VALUE "Y".
032100
032200       COPY TRPABEND.
032300
032400       PROCEDURE DIVISION.
032500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032600           PERFORM 100-MAINLINE THRU 100-EXIT
032700                   UNTIL NO-MORE-DATA OR TRPB-TRAILER-REC.
032800           PERFORM 900-CLEANUP THRU 900-EXIT.
032900           MOVE +0 TO RETURN-CODE.
033000           GOBACK.
033100
033200       000-HOUSEKEEPING.
033300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033400           DISPLAY "******** BEGIN JOB TRPMRGEB ********".
033500           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033600           MOVE "N" TO HOLD-GROUP-SET-SW.
033700           MOVE ZERO TO BTB-COUNT.
033800           PERFORM 800-OPEN-FILES THRU 800-EXIT.
033900           PERFORM 950-READ-TRPB-IN THRU 950-EXIT.
034000           IF NO-MORE-DATA
034100               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
034200               GO TO 1000-ABEND-RTN.
034300       000-EXIT.
034400           EXIT.
034500
034600       100-MAINLINE.
034700           MOVE "100-MAINLINE" TO PARA-NAME.
034800           PERFORM 250-VALIDATE-TRIP THRU 250-EXIT.
034900           PERFORM 200-GROUP-BREAK THRU 200-EXIT.
035000
035100           IF MINUTES-OK AND IS-BILLABLE
035200               PERFORM 300-BUILD-TRIP-TABLE THRU 300-EXIT
035300               ADD 1 TO BILLABLE-CNT.
035400
035500           PERFORM 650-CALC-TRIP-PREMIUM THRU 650-EXIT.
035600           PERFORM 600-WRITE-TRIP-DETAIL THRU 600-EXIT.
035700
035800           MOVE TRPB-DRIVER-ID        TO HOLD-DRIVER-ID.
035900           MOVE TRPB-INSURER-BIZ-DATE TO HOLD-BIZ-DATE.
036000           MOVE "Y"                   TO HOLD-GROUP-SET-SW.
036100
036200           PERFORM 950-READ-TRPB-IN THRU 950-EXIT.
036300       100-EXIT.
036400           EXIT.
036500
036600       200-GROUP-BREAK.
036700           MOVE "200-GROUP-BREAK" TO PARA-NAME.
036800           IF HOLD-GROUP-SET
036900              AND HOLD-DRIVER-ID = TRPB-DRIVER-ID
037000              AND HOLD-BIZ-DATE  = TRPB-INSURER-BIZ-DATE
037100               GO TO 200-EXIT.
037200
037300           IF HOLD-GROUP-SET AND BTB-COUNT > 0
037400               PERFORM 400-WRITE-GROUP THRU 400-EXIT.
037500
037600           MOVE ZERO TO BTB-COUNT.
037700           IF START-OK
037800               MOVE WS-START-SERIAL TO GRP-ANCHOR-SERIAL.
037900       200-EXIT.
038000           EXIT.
038100
038200       220-PARSE-TIMESTAMP.
038300           MOVE "N" TO TS-PARSE-OK-SW.
038400           IF WS-TS-TEXT = SPACES
038500               GO TO 220-EXIT.
038600           IF WS-TS-DASH1 NOT = "-" OR WS-TS-DASH2 NOT = "-"
038700              OR WS-TS-BLANK NOT = " "
038800              OR WS-TS-COLON1 NOT = ":" OR WS-TS-COLON2 NOT = ":"
038900               GO TO 220-EXIT.
039000           IF WS-TS-YYYY NOT NUMERIC OR WS-TS-MM NOT NUMERIC
039100              OR WS-TS-DD NOT NUMERIC OR WS-TS-HH NOT NUMERIC
039200              OR WS-TS-MI NOT NUMERIC OR WS-TS-SS NOT NUMERIC
039300               GO TO 220-EXIT.
039400           MOVE "Y" TO TS-PARSE-OK-SW.
039500       220-EXIT.
039600           EXIT.
039700
039800       250-VALIDATE-TRIP.
039900           MOVE "250-VALIDATE-TRIP" TO PARA-NAME.
040000           MOVE "N" TO START-OK-SW, END-OK-SW, MINUTES-OK-SW,
040100                        BILLABLE-SW.
040200
040300           MOVE TRPB-START-TS TO WS-TS-TEXT.
040400           PERFORM 220-PARSE-TIMESTAMP THRU 220-EXIT.
040500           IF NOT TS-PARSE-OK
040600               ADD 1 TO PARSE-START-WARN-CNT
040700               GO TO 250-EXIT.
040800           MOVE "Y" TO START-OK-SW.
040900           ADD 1 TO PARSED-START-CNT.
041000           PERFORM 260-SAVE-START-PARTS THRU 260-EXIT.
041100           MOVE WS-START-DATE-TEXT TO TRPB-INSURER-BIZ-DATE.
041200
041300           MOVE TRPB-END-TS TO WS-TS-TEXT.
041400           PERFORM 220-PARSE-TIMESTAMP THRU 220-EXIT.
041500           IF NOT TS-PARSE-OK
041600               ADD 1 TO PARSE-END-WARN-CNT
041700               GO TO 250-EXIT.
041800           MOVE "Y" TO END-OK-SW.
041900           ADD 1 TO PARSED-END-CNT.
042000           PERFORM 270-SAVE-END-PARTS THRU 270-EXIT.
042100
042200           PERFORM 280-CALC-DURATION THRU 280-EXIT.
042300           IF WS-DURATION-SEC < 0
042400               ADD 1 TO NEG-DURATION-WARN-CNT
042500               GO TO 250-EXIT.
042600
042700           PERFORM 290-CALC-RUN-MINUTES THRU 290-EXIT.
042800           MOVE "Y" TO MINUTES-OK-SW.
042900
043000           IF TRPB-STATUS-CODE = "00"
043100               MOVE "Y" TO BILLABLE-SW
043200           ELSE
043300               MOVE ZERO TO TRPB-RUN-MINUTES.
043400       250-EXIT.
043500           EXIT.
043600
043700       260-SAVE-START-PARTS.
043800           MOVE WS-TS-YYYY TO TRPJ-L-CCYY.
043900           MOVE WS-TS-MM   TO TRPJ-L-MM.
044000           MOVE WS-TS-DD   TO TRPJ-L-DD.
044100           CALL 'TRPJULN' USING TRPJ-LINKAGE-REC, TRPJ-L-SERIAL-DAYS,
044200                                TRPJ-L-RETURN-CD.
044300           MOVE TRPJ-L-SERIAL-DAYS TO WS-START-SERIAL.
044400           COMPUTE WS-START-TOD-SEC =
044500               (WS-TS-HH * 3600) + (WS-TS-MI * 60) + WS-TS-SS.
044600           STRING WS-TS-YYYY DELIMITED BY SIZE "-" DELIMITED BY SIZE
044700                  WS-TS-MM   DELIMITED BY SIZE "-" DELIMITED BY SIZE
044800                  WS-TS-DD   DELIMITED BY SIZE
044900                  INTO WS-START-DATE-TEXT.
045000       260-EXIT.
045100           EXIT.
045200
045300       270-SAVE-END-PARTS.
045400           MOVE WS-TS-YYYY TO TRPJ-L-CCYY.
045500           MOVE WS-TS-MM   TO TRPJ-L-MM.
045600           MOVE WS-TS-DD   TO TRPJ-L-DD.
045700           CALL 'TRPJULN' USING TRPJ-LINKAGE-REC, TRPJ-L-SERIAL-DAYS,
045800                                TRPJ-L-RETURN-CD.
045900           MOVE TRPJ-L-SERIAL-DAYS TO WS-END-SERIAL.
046000           COMPUTE WS-END-TOD-SEC =
046100               (WS-TS-HH * 3600) + (WS-TS-MI * 60) + WS-TS-SS.
046200       270-EXIT.
046300           EXIT.
046400
046500       280-CALC-DURATION.
046600           COMPUTE WS-DAY-DIFF = WS-END-SERIAL - WS-START-SERIAL.
046700           COMPUTE WS-DURATION-SEC =
046800               (WS-DAY-DIFF * 86400) + WS-END-TOD-SEC
046900               - WS-START-TOD-SEC.
047000       280-EXIT.
047100           EXIT.
047200
047300       290-CALC-RUN-MINUTES.
047400           DIVIDE WS-DURATION-SEC BY 60 GIVING WS-MINUTES
047500                  REMAINDER WS-SEC-REM.
047600           IF WS-SEC-REM > 0
047700               ADD 1 TO WS-MINUTES.
047800           MOVE WS-MINUTES TO TRPB-RUN-MINUTES.
047900       290-EXIT.
048000           EXIT.
048100
048200       300-BUILD-TRIP-TABLE.
048300           MOVE "300-BUILD-TRIP-TABLE" TO PARA-NAME.
048400           IF BTB-COUNT >= 200
048500               GO TO 300-EXIT.
048600           ADD 1 TO BTB-COUNT.
048700           MOVE BTB-COUNT TO BTB-IDX.
048800           MOVE TRPB-START-TS TO BTB-START-TS(BTB-IDX).
048900           MOVE TRPB-END-TS   TO BTB-END-TS(BTB-IDX).
049000           COMPUTE BTB-START-SEC(BTB-IDX) =
049100               ((WS-START-SERIAL - GRP-ANCHOR-SERIAL) * 86400)
049200               + WS-START-TOD-SEC.
049300           COMPUTE BTB-END-SEC(BTB-IDX) =
049400               ((WS-END-SERIAL - GRP-ANCHOR-SERIAL) * 86400)
049500               + WS-END-TOD-SEC.
049600           MOVE TRPB-COVERAGE    TO BTB-COVERAGE(BTB-IDX).
049700           MOVE TRPB-RUN-MINUTES TO BTB-RUN-MIN(BTB-IDX).
049800       300-EXIT.
049900           EXIT.
050000
050100       400-WRITE-GROUP.
050200           MOVE "400-WRITE-GROUP" TO PARA-NAME.
050300           MOVE ZERO TO TRPM-TRIP-COUNT, GRP-TOTAL-SEC.
050400           PERFORM 410-LOAD-MERGE-TABLE THRU 410-EXIT
050500               VARYING WF-SUB FROM 1 BY 1
050600               UNTIL WF-SUB > BTB-COUNT.
050700
050800           CALL 'TRPMERGE' USING TRPM-TRIP-COUNT, TRPM-TRIP-TABLE,
050900                                 TRPM-MERGED-COUNT, TRPM-MERGED-TABLE,
051000                                 TRPM-UNION-SECONDS,
051100                                 TRPM-OVERLAP-FOUND-SW, MERGE-L-RETURN-CD.
051200
051300           COMPUTE GRP-OVERLAP-SEC = GRP-TOTAL-SEC - TRPM-UNION-SECONDS.
051400           IF GRP-OVERLAP-SEC < 0
051500               MOVE ZERO TO GRP-OVERLAP-SEC.
051600
051700           MOVE HOLD-DRIVER-ID TO DSB-DRIVER-ID.
051800           MOVE HOLD-BIZ-DATE  TO DSB-BIZ-DATE.
051900           MOVE BTB-COUNT      TO DSB-TRIP-COUNT.
052000
052100           DIVIDE GRP-TOTAL-SEC BY 60 GIVING DSB-TOTAL-MIN
052200                  REMAINDER WS-SEC-REM.
052300           IF WS-SEC-REM > 0
052400               ADD 1 TO DSB-TOTAL-MIN.
052500           DIVIDE GRP-OVERLAP-SEC BY 60 GIVING DSB-OVERLAP-MIN
052600                  REMAINDER WS-SEC-REM.
052700           IF WS-SEC-REM > 0
052800               ADD 1 TO DSB-OVERLAP-MIN.
052900           DIVIDE TRPM-UNION-SECONDS BY 60 GIVING DSB-NET-MIN
053000                  REMAINDER WS-SEC-REM.
053100           IF WS-SEC-REM > 0
053200               ADD 1 TO DSB-NET-MIN.
053300
053400           PERFORM 500-CALC-SUBGROUP-PREMIUMS THRU 500-EXIT.
053500           MOVE GRP-PREMIUM-TOTAL TO DSB-PREMIUM.
053600
053700           WRITE TRPB-SUM-REC FROM DAILY-SUM-B-REC.
053800           ADD 1 TO GROUPS-WRITTEN-CNT.
053900
054000           PERFORM 420-WRITE-MERGED-ROW THRU 420-EXIT
054100               VARYING WF-SUB FROM 1 BY 1
054200               UNTIL WF-SUB > TRPM-MERGED-COUNT.
054300       400-EXIT.
054400           EXIT.
054500*
054600      ******************************************************************
054700      *    410-LOAD-MERGE-TABLE LOADS THIS GROUP'S BUFFERED TRIPS INTO
054800      *    THE TRPMERGE LINKAGE TABLE AND FOOTS THE UN-MERGED TOTAL
054900      *    SECONDS - SPLIT OUT OF 400-WRITE-GROUP SO THE LOOP RUNS AS
055000      *    A NORMAL OUT-OF-LINE PERFORM LIKE EVERY OTHER TABLE LOAD IN
055100      *    THIS SHOP.
055200      ******************************************************************
055300       410-LOAD-MERGE-TABLE.
055400           MOVE BTB-START-SEC(WF-SUB) TO TRPM-TRIP-START-SEC(WF-SUB).
055500           MOVE BTB-END-SEC(WF-SUB)   TO TRPM-TRIP-END-SEC(WF-SUB).
055600           ADD 1 TO TRPM-TRIP-COUNT.
055700           COMPUTE GRP-TOTAL-SEC = GRP-TOTAL-SEC
055800               + (BTB-END-SEC(WF-SUB) - BTB-START-SEC(WF-SUB)).
055900       410-EXIT.
056000           EXIT.
056100
056200       420-WRITE-MERGED-ROW.
056300           MOVE "420-WRITE-MERGED-ROW" TO PARA-NAME.
056400           MOVE HOLD-DRIVER-ID TO MIB-DRIVER-ID.
056500           MOVE HOLD-BIZ-DATE  TO MIB-BIZ-DATE.
056600           MOVE WF-SUB         TO MIB-SEQ.
056700           PERFORM 430-FIND-MERGED-TS-TEXT THRU 430-EXIT.
056800
056900           COMPUTE MERGE-INT-SEC =
057000               TRPM-MERGED-END-SEC(WF-SUB)
057100               - TRPM-MERGED-START-SEC(WF-SUB).
057200           DIVIDE MERGE-INT-SEC BY 60 GIVING MIB-MERGED-MIN
057300                  REMAINDER WS-SEC-REM.
057400           IF WS-SEC-REM > 0
057500               ADD 1 TO MIB-MERGED-MIN.
057600
057700           WRITE TRPB-MRG-REC FROM MERGED-INT-B-REC.
057800           ADD 1 TO MERGED-ROWS-WRITTEN-CNT.
057900       420-EXIT.
058000           EXIT.
058100
058200      ****** THE MERGED INTERVAL'S START/END SECONDS ALWAYS MATCH SOME
058300      ****** BUFFERED TRIP'S OWN START-SEC/END-SEC EXACTLY - TRPMERGE
058400      ****** ONLY EVER EXTENDS AN END POINT, NEVER INVENTS ONE - SO WE
058500      ****** CAN RECOVER THE DISPLAY TIMESTAMP BY LOOKING IT BACK UP
058600      ****** IN THE GROUP BUFFER INSTEAD OF CONVERTING SECONDS BACK.
058700       430-FIND-MERGED-TS-TEXT.
058800           MOVE "N" TO TS-START-FOUND-SW.
058900           PERFORM 432-FIND-START-MATCH THRU 432-EXIT
059000               VARYING BTB-IDX FROM 1 BY 1
059100               UNTIL BTB-IDX > BTB-COUNT OR TS-START-FOUND.
059200           MOVE "N" TO TS-END-FOUND-SW.
059300           PERFORM 434-FIND-END-MATCH THRU 434-EXIT
059400               VARYING BTB-IDX FROM 1 BY 1
059500               UNTIL BTB-IDX > BTB-COUNT OR TS-END-FOUND.
059600       430-EXIT.
059700           EXIT.
059800
059900       432-FIND-START-MATCH.
060000           IF BTB-START-SEC(BTB-IDX) = TRPM-MERGED-START-SEC(WF-SUB)
060100               MOVE BTB-START-TS(BTB-IDX) TO MIB-MERGED-START
060200               SET TS-START-FOUND TO TRUE.
060300       432-EXIT.
060400           EXIT.
060500
060600       434-FIND-END-MATCH.
060700           IF BTB-END-SEC(BTB-IDX) = TRPM-MERGED-END-SEC(WF-SUB)
060800               MOVE BTB-END-TS(BTB-IDX) TO MIB-MERGED-END
060900               SET TS-END-FOUND TO TRUE.
061000       434-EXIT.
061100           EXIT.
061200
061300       500-CALC-SUBGROUP-PREMIUMS.
061400           MOVE "500-CALC-SUBGROUP-PREMIUMS" TO PARA-NAME.
061500           MOVE ZERO TO GRP-PREMIUM-TOTAL.
061600           PERFORM 520-CALC-ONE-SUBGROUP THRU 520-EXIT
061700               VARYING TRPB-RATE-IDX FROM 1 BY 1
061800               UNTIL TRPB-RATE-IDX > 3.
061900       500-EXIT.
062000           EXIT.
062100
062200       520-CALC-ONE-SUBGROUP.
062300           MOVE ZERO TO COV-SUM-MIN.
062400           PERFORM 530-SUM-COVERAGE-MINUTES THRU 530-EXIT
062500               VARYING WF-SUB FROM 1 BY 1
062600               UNTIL WF-SUB > BTB-COUNT.
062700           IF COV-SUM-MIN = 0
062800               GO TO 520-EXIT.
062900
063000           MOVE "F"         TO PREM-ROUND-SW.
063100           MOVE COV-SUM-MIN TO PREM-RUN-MINUTES.
063200           MOVE TRPB-RATE-WON(TRPB-RATE-IDX) TO PREM-RATE-WON.
063300           CALL 'TRPPREMA' USING PREM-CALC-REC, PREM-L-RETURN-CD.
063400           IF PREM-RESULT-WON > 0
063500               ADD PREM-RESULT-WON TO GRP-PREMIUM-TOTAL.
063600       520-EXIT.
063700           EXIT.
063800
063900       530-SUM-COVERAGE-MINUTES.
064000           IF BTB-COVERAGE(WF-SUB) = TRPB-RATE-NAME(TRPB-RATE-IDX)
064100               ADD BTB-RUN-MIN(WF-SUB) TO COV-SUM-MIN.
064200       530-EXIT.
064300           EXIT.
064400
064500       600-WRITE-TRIP-DETAIL.
064600           MOVE "600-WRITE-TRIP-DETAIL" TO PARA-NAME.
064700           MOVE TRPB-DRIVER-ID        TO BTD-DRIVER-ID.
064800           MOVE TRPB-INSURER-BIZ-DATE TO BTD-BIZ-DATE.
064900           MOVE TRPB-START-TS         TO BTD-START-TS.
065000           MOVE TRPB-END-TS           TO BTD-END-TS.
065100           MOVE TRPB-RUN-MINUTES      TO BTD-RUN-MINUTES.
065200           MOVE TRPB-COVERAGE         TO BTD-COVERAGE.
065300           MOVE TRPB-STATUS-CODE      TO BTD-STATUS-CODE.
065400           IF IS-BILLABLE
065500               MOVE "Y" TO BTD-BILLABLE-SW
065600           ELSE
065700               MOVE "N" TO BTD-BILLABLE-SW.
065800
065900           WRITE TRPB-DTL-REC FROM TRIP-DTL-B-REC.
066000           ADD 1 TO RECORDS-WRITTEN.
066100       600-EXIT.
066200           EXIT.
066300
066400       650-CALC-TRIP-PREMIUM.
066500           MOVE "650-CALC-TRIP-PREMIUM" TO PARA-NAME.
066600           MOVE ZERO TO BTD-PREMIUM.
066700           IF NOT MINUTES-OK OR NOT IS-BILLABLE
066800               GO TO 650-EXIT.
066900
067000           MOVE "N" TO RATE-FOUND-SW.
067100           PERFORM 660-FIND-TRIP-RATE THRU 660-EXIT
067200               VARYING TRPB-RATE-IDX FROM 1 BY 1
067300               UNTIL TRPB-RATE-IDX > 3 OR RATE-FOUND.
067400           IF NOT RATE-FOUND
067500               GO TO 650-EXIT.
067600
067700           MOVE "F"                TO PREM-ROUND-SW.
067800           MOVE TRPB-RUN-MINUTES   TO PREM-RUN-MINUTES.
067900           MOVE TRPB-RATE-WON(TRPB-RATE-IDX) TO PREM-RATE-WON.
068000           CALL 'TRPPREMA' USING PREM-CALC-REC, PREM-L-RETURN-CD.
068100           MOVE PREM-RESULT-WON   TO BTD-PREMIUM.
068200       650-EXIT.
068300           EXIT.
068400
068500       660-FIND-TRIP-RATE.
068600           IF TRPB-COVERAGE = TRPB-RATE-NAME(TRPB-RATE-IDX)
068700               SET RATE-FOUND TO TRUE.
068800       660-EXIT.
068900           EXIT.
069000
069100       800-OPEN-FILES.
069200           MOVE "800-OPEN-FILES" TO PARA-NAME.
069300           OPEN INPUT TRPB-IN.
069400           OPEN OUTPUT TRPB-SUM, TRPB-MRG, TRPB-DTL, SYSOUT.
069500       800-EXIT.
069600           EXIT.
069700
069800       850-CLOSE-FILES.
069900           MOVE "850-CLOSE-FILES" TO PARA-NAME.
070000           CLOSE TRPB-IN, TRPB-SUM, TRPB-MRG, TRPB-DTL, SYSOUT.
070100       850-EXIT.
070200           EXIT.
070300
070400       900-CLEANUP.
070500           MOVE "900-CLEANUP" TO PARA-NAME.
070600           IF NOT TRPB-TRAILER-REC
070700               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
070800               GO TO 1000-ABEND-RTN.
070900
071000           SUBTRACT 1 FROM ROWS-READ.
071100           IF ROWS-READ NOT EQUAL TO TRPB-TRL-IN-ROW-COUNT
071200               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
071300                                     TO ABEND-REASON
071400               MOVE ROWS-READ             TO ACTUAL-VAL
071500               MOVE TRPB-TRL-IN-ROW-COUNT  TO EXPECTED-VAL
071600               WRITE SYSOUT-REC FROM ABEND-REC
071700               GO TO 1000-ABEND-RTN.
071800
071900           IF HOLD-GROUP-SET AND BTB-COUNT > 0
072000               PERFORM 400-WRITE-GROUP THRU 400-EXIT.
072100
072200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072300
072400           DISPLAY "** ROWS READ (EXCL TRAILER) **".
072500           DISPLAY ROWS-READ.
072600           DISPLAY "** PARSED-START COUNT **".
072700           DISPLAY PARSED-START-CNT.
072800           DISPLAY "** PARSED-END COUNT **".
072900           DISPLAY PARSED-END-CNT.
073000           DISPLAY "** TIME-PARSE WARNINGS (START/END) **".
073100           DISPLAY PARSE-START-WARN-CNT.
073200           DISPLAY PARSE-END-WARN-CNT.
073300           DISPLAY "** NEGATIVE-DURATION WARNINGS **".
073400           DISPLAY NEG-DURATION-WARN-CNT.
073500           DISPLAY "** BILLABLE TRIPS **".
073600           DISPLAY BILLABLE-CNT.
073700           DISPLAY "** GROUPS SUMMARIZED **".
073800           DISPLAY GROUPS-WRITTEN-CNT.
073900           DISPLAY "** MERGED-INTERVAL ROWS WRITTEN **".
074000           DISPLAY MERGED-ROWS-WRITTEN-CNT.
074100           DISPLAY "** TRIP-DETAIL ROWS WRITTEN **".
074200           DISPLAY RECORDS-WRITTEN.
074300
074400           DISPLAY "******** NORMAL END OF JOB TRPMRGEB ********".
074500       900-EXIT.
074600           EXIT.
074700
074800       950-READ-TRPB-IN.
074900           READ TRPB-IN INTO TRPB-INPUT-REC
075000               AT END MOVE "N" TO MORE-DATA-SW
075100               GO TO 950-EXIT
075200           END-READ.
075300*
075400*    A RECORD SHORTER THAN TRPB-INPUT-REC FIXED WIDTH COMES BACK
075500*    WITH A "04" FILE STATUS INSTEAD OF AN AT-END CONDITION - THAT
075600*    IS OUR SIGNAL THE FEED IS MISSING COLUMNS, NOT JUST A BAD
075700*    VALUE IN ONE OF THEM - ABEND AS A CONFIGURATION ERROR.
075800*                                                            HD0850
075900           IF CODE-SHORT-REC
076000               MOVE "** INPUT RECORD SHORT - MISSING FIELD(S)"
076100                   TO ABEND-REASON
076200               GO TO 1000-ABEND-RTN.
076300           ADD 1 TO ROWS-READ.
076400       950-EXIT.
076500           EXIT.
076600
076700       1000-ABEND-RTN.
076800           WRITE SYSOUT-REC FROM ABEND-REC.
076900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077000           DISPLAY "*** ABNORMAL END OF JOB - TRPMRGEB ***" UPON CONSOLE.
077100           DIVIDE ZERO-VAL INTO ONE-VAL.
