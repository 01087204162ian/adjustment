000100******************************************************************
000200*    COPYBOOK.      TRPDALY                                      *
000300*    DESCRIPTION.   FOUR-WHEELER HOURLY TRIP RECORD (UNIT-A)      *
000400*                   LAID OUT TO THE FIXED COLUMN POSITIONS OF     *
000500*                   THE SOURCE SPREADSHEET FEED - DRIVER-ID IS    *
000600*                   COLUMN D, START-TS IS COLUMN F, AND SO ON.    *
000700*                   ONE RECORD PER TRIP.  A SINGLE TRAILER REC    *
000800*                   (PATIENT-RECORD-TYPE = 'T' STYLE SWITCH)      *
000900*                   CARRIES THE RECORD COUNT FOR BALANCING.       *
001000*------------------------------------------------------------------*
001100* CHANGE LOG                                                      *
001200*  YYMMDD  BY   TICKET     DESCRIPTION                            *
001300*  880315  JS   INIT       ORIGINAL LAYOUT - DAILY CHARGES REC     *
001400*  910709  TGD  HD0231     ADDED TRAILER-REC 88-LEVEL SWITCH       *
001500*  970122  AK   HD0390     WIDENED RUN-MINUTES TO 9(06)            *
001600*  990218  AK   Y2K-014    CURR-DTE NOW CCYYMMDD, NOT YYMMDD       *
001700*  031114  MM   HD0512     ADDED BUSINESS-DATE RECOMPUTE FIELD     *
001800*  080102  JS   HD0601     COVERAGE WIDENED TO X(10), JACHA CODES  *
001900*  140827  RB   HD0688     ADDED REDEFINES FOR ERROR-REPORT MOVE   *
002000******************************************************************
002100 01  TRPA-INPUT-REC.
002200     05  TRPA-ROW-NUM                PIC 9(07).
002300     05  TRPA-DRIVER-ID               PIC X(20).
002400     05  FILLER                      PIC X(02).
002500     05  TRPA-START-TS                PIC X(19).
002600     05  TRPA-END-TS                  PIC X(19).
002700     05  TRPA-RUN-MINUTES             PIC 9(06).
002800     05  TRPA-COVERAGE                PIC X(10).
002900     05  FILLER                      PIC X(04).
003000     05  TRPA-STATUS                  PIC X(10).
003100     05  FILLER                      PIC X(04).
003200     05  TRPA-BUSINESS-DATE           PIC X(10).
003300     05  TRPA-RECORD-TYPE             PIC X(01).
003400         88  TRPA-DETAIL-REC      VALUE "D".
003500         88  TRPA-TRAILER-REC     VALUE "T".
003600     05  FILLER                      PIC X(188).
003700*
003800* ALTERNATE VIEW OF THE SAME 300-BYTE LINE WHEN IT IS THE
003900* ONE-RECORD TRAILER (RECORDS-READ FOR BALANCING, PER DALYEDIT
004000* CONVENTION).
004100*
004200 01  TRPA-TRAILER-VIEW REDEFINES TRPA-INPUT-REC.
004300     05  FILLER                      PIC X(01).
004400     05  TRPA-TRL-IN-ROW-COUNT        PIC 9(09).
004500     05  FILLER                      PIC X(290).
004600*
004700* BUSINESS-DATE BROKEN OUT BY YYYY/MM/DD FOR THE DATE-TABLE SEARCH
004800* IN TRPOVLPA AND TRPCNVTC (SAME TECHNIQUE AS THE OLD HDR-DATE
004900* GROUP IN PATLIST).  STARTS AT BYTE 102, RIGHT AFTER STATUS.
005000*
005100 01  TRPA-BUSINESS-DATE-PARTS REDEFINES TRPA-INPUT-REC.
005200     05  FILLER                      PIC X(101).
005300     05  TRPA-BDT-YYYY                PIC 9(04).
005400     05  FILLER                      PIC X(01).
005500     05  TRPA-BDT-MM                  PIC 9(02).
005600     05  FILLER                      PIC X(01).
005700     05  TRPA-BDT-DD                  PIC 9(02).
005800     05  FILLER                      PIC X(189).
