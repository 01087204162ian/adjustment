000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  TRPCLNC.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/01/08.
000700       DATE-COMPILED. 01/01/08.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          NORMALIZES THE RAW COVERAGE-NAME TEXT OFF THE TRIP
001400      *          FEED (TRPA-COVERAGE / TRPB-COVERAGE) SO THE RATE-
001500      *          TABLE SEARCH IN TRPOVLPA/TRPMRGEB/TRPCNVTC ALWAYS
001600      *          SEES THE SAME UPPERCASE, BLANK-STRIPPED SPELLING -
001700      *          "  jacha  ", "JACHA", "Jacha " ALL COME BACK "JACHA".
001800      *
001900      *          REWORKED FROM THE OLD STRLTH TEXT-LENGTH ROUTINE.
002000      *          STRLTH LEANED ON FUNCTION REVERSE TO TRIM TRAILING
002100      *          BLANKS - SHOP STANDARD NOW SAYS NO INTRINSIC
002200      *          FUNCTIONS, SO THIS VERSION WALKS THE STRING A
002300      *          CHARACTER AT A TIME WITH A REFERENCE-MODIFIED
002400      *          SUBSCRIPT INSTEAD.
002500      ******************************************************************
002600      *    LINKAGE.
002700      *          TRPC-TEXT-INOUT    IN/OUT - COVERAGE TEXT, UPDATED
002800      *                                      IN PLACE
002900      *          TRPC-TEXT-LTH      OUTPUT - TRIMMED LENGTH, 0-20
003000      ******************************************************************
003100*------------------------------------------------------------------*
003200* CHANGE LOG                                                      *
003300*  080101  JS   INIT       ORIGINAL STRLTH ROUTINE (TEXT LENGTH)   *
003400*  220314  RB   HD0690     REWORKED AS TRPCLNC - UPCASE + TRIM FOR *
003500*                          COVERAGE-NAME MATCHING, NOT JUST LENGTH *
003600*  220809  RB   HD0690     DROPPED FUNCTION REVERSE PER STANDARDS  *
003700*                          MEMO 22-04 - NO INTRINSIC FUNCTIONS     *
003800*  240213  RB   HD0846     310-MOVE-ONE-BYTE NOW SKIPS EMBEDDED    *
003900*                          BLANKS, NOT JUST THE LEADING/TRAILING   *
004000*                          ONES - "JA CHA" NOW COMES BACK "JACHA"  *
004100******************************************************************
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-390.
004500       OBJECT-COMPUTER. IBM-390.
004600
004700       DATA DIVISION.
004800       WORKING-STORAGE SECTION.
004900
005000       01  LOWER-UPPER-VALUES.
005100           05  FILLER              PIC X(26)
005200                   VALUE "abcdefghijklmnopqrstuvwxyz".
005300           05  FILLER              PIC X(26)
005400                   VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005500
005600       01  LOWER-UPPER-TABLE REDEFINES LOWER-UPPER-VALUES.
005700           05  LC-ALPHABET         PIC X(26).
005800           05  UC-ALPHABET         PIC X(26).
005900
006000       01  MISC-FIELDS.
006100           05  WF-SUB              PIC S9(04) COMP.
006200           05  WF-LAST-NONBLANK    PIC S9(04) COMP.
006300           05  WF-FIRST-NONBLANK   PIC S9(04) COMP.
006400           05  WF-OUT-SUB          PIC S9(04) COMP.
006500           05  WF-POS-IN-ALPHA     PIC S9(04) COMP.
006600           05  WORK-TEXT           PIC X(20).
006700          05  FILLER              PIC X(04) VALUE SPACE.
006800
006900       01  WORK-TEXT-BYTES REDEFINES WORK-TEXT.
007000           05  WT-CHAR OCCURS 20 TIMES PIC X(01).
007100*
007200*    HALF-TEXT VIEW - A CALLER THAT ONLY WANTS THE BASE OR THE
007300*    SUPPORT HALF OF A TWO-WORD COVERAGE NAME CAN READ IT HERE
007400*    WITHOUT RE-PARSING THE WHOLE FIELD.
007500      01  WORK-TEXT-HALVES REDEFINES WORK-TEXT.
007600          05  WT-LEFT-HALF        PIC X(10).
007700          05  WT-RIGHT-HALF       PIC X(10).
007800
007900       LINKAGE SECTION.
008000       01  TRPC-TEXT-INOUT         PIC X(20).
008100       01  TRPC-TEXT-LTH           PIC S9(04) COMP.
008200
008300       PROCEDURE DIVISION USING TRPC-TEXT-INOUT, TRPC-TEXT-LTH.
008400
008500       000-MAINLINE.
008600           MOVE TRPC-TEXT-INOUT TO WORK-TEXT.
008700           MOVE ZERO TO TRPC-TEXT-LTH, WF-FIRST-NONBLANK,
008800                        WF-LAST-NONBLANK.
008900
009000           PERFORM 100-UPCASE-EACH-BYTE THRU 100-EXIT
009100               VARYING WF-SUB FROM 1 BY 1
009200               UNTIL WF-SUB > 20.
009300
009400           PERFORM 200-FIND-NONBLANK-EDGES THRU 200-EXIT.
009500
009600           IF WF-FIRST-NONBLANK = ZERO
009700               MOVE SPACES TO TRPC-TEXT-INOUT
009800               GO TO 000-EXIT.
009900
010000           PERFORM 300-SHIFT-LEFT-AND-LOAD THRU 300-EXIT.
010100
010200       000-EXIT.
010300           GOBACK.
010400
010500       100-UPCASE-EACH-BYTE.
010600           IF WT-CHAR(WF-SUB) = SPACE OR WT-CHAR(WF-SUB) = LOW-VALUE
010700               MOVE SPACE TO WT-CHAR(WF-SUB)
010800               GO TO 100-EXIT.
010900
011000           PERFORM 150-FIND-IN-LOWER THRU 150-EXIT.
011100           IF WF-POS-IN-ALPHA > ZERO
011200               MOVE UC-ALPHABET(WF-POS-IN-ALPHA:1) TO
011300                    WT-CHAR(WF-SUB).
011400       100-EXIT.
011500           EXIT.
011600
011700       150-FIND-IN-LOWER.
011800           MOVE ZERO TO WF-POS-IN-ALPHA.
011900           INSPECT LC-ALPHABET TALLYING WF-POS-IN-ALPHA
012000                   FOR CHARACTERS BEFORE WT-CHAR(WF-SUB).
012100           IF WT-CHAR(WF-SUB) NOT = LC-ALPHABET(WF-POS-IN-ALPHA + 1:1)
012200               MOVE ZERO TO WF-POS-IN-ALPHA
012300           ELSE
012400               ADD 1 TO WF-POS-IN-ALPHA.
012500       150-EXIT.
012600           EXIT.
012700
012800       200-FIND-NONBLANK-EDGES.
012900           PERFORM 210-TEST-ONE-BYTE THRU 210-EXIT
013000               VARYING WF-SUB FROM 1 BY 1
013100               UNTIL WF-SUB > 20.
013200       200-EXIT.
013300           EXIT.
013400
013500       210-TEST-ONE-BYTE.
013600           IF WT-CHAR(WF-SUB) NOT = SPACE
013700               IF WF-FIRST-NONBLANK = ZERO
013800                   MOVE WF-SUB TO WF-FIRST-NONBLANK.
013900           IF WT-CHAR(WF-SUB) NOT = SPACE
014000               MOVE WF-SUB TO WF-LAST-NONBLANK.
014100       210-EXIT.
014200           EXIT.
014300
014400       300-SHIFT-LEFT-AND-LOAD.
014500           MOVE SPACES TO TRPC-TEXT-INOUT.
014600           MOVE ZERO TO WF-OUT-SUB.
014700           PERFORM 310-MOVE-ONE-BYTE THRU 310-EXIT
014800               VARYING WF-SUB FROM WF-FIRST-NONBLANK BY 1
014900               UNTIL WF-SUB > WF-LAST-NONBLANK.
015000           MOVE WF-OUT-SUB TO TRPC-TEXT-LTH.
015100       300-EXIT.
015200           EXIT.
015300
015400       310-MOVE-ONE-BYTE.
015500*
015600*    EMBEDDED BLANKS (NOT JUST LEADING/TRAILING) ARE SQUEEZED OUT
015700*    HERE TOO - A VALUE LIKE "JA CHA" HAS TO COME BACK "JACHA" OR
015800*    THE CALLER'S EXACT-MATCH TEST AGAINST THE RATE TABLE NEVER
015900*    HITS.                                                HD0846
016000           IF WT-CHAR(WF-SUB) = SPACE
016100               GO TO 310-EXIT.
016200           ADD 1 TO WF-OUT-SUB.
016300           MOVE WT-CHAR(WF-SUB) TO TRPC-TEXT-INOUT(WF-OUT-SUB:1).
016400       310-EXIT.
016500           EXIT.
