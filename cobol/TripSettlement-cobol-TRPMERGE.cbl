000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  TRPMERGE.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/01/08.
000700       DATE-COMPILED. 01/01/08.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          TAKES A DRIVER'S TRIP INTERVALS FOR ONE BUSINESS DATE
001400      *          (UP TO 200 OF THEM, ALREADY SORTED BY START-SECOND BY
001500      *          THE CALLER) AND UNIONS THE OVERLAPPING ONES TOGETHER -
001600      *          THE CALLER GETS BACK A SHORTER LIST OF NON-OVERLAPPING
001700      *          MERGED INTERVALS PLUS A FLAG FOR WHETHER ANY SOURCE
001800      *          INTERVAL OVERLAPPED ANOTHER AT ALL.
001900      *
002000      *          CLASSIC SWEEP-LINE MERGE - WALK THE SORTED LIST ONCE,
002100      *          HOLDING THE CURRENT MERGED INTERVAL IN HOLD-START-SEC/
002200      *          HOLD-END-SEC, AND EXTEND IT WHENEVER THE NEXT INTERVAL
002300      *          STARTS AT OR BEFORE THE HOLD INTERVAL'S END.
002400      *
002500      *          NEW ROUTINE - NO PRIOR IN-HOUSE EQUIVALENT - BUT BUILT
002600      *          WITH THE SAME ONE-LINKAGE-RECORD, ONE-RETURN-CD CALL
002700      *          SHAPE AS CLCLBCST/TRPPREMA SO IT DROPS IN THE SAME WAY.
002800      ******************************************************************
002900      *    LINKAGE.
003000      *          TRPM-TRIP-COUNT        IN     - HOW MANY ROWS OF
003100      *                                           TRPM-TRIP-TABLE ARE
003200      *                                           LOADED
003300      *          TRPM-TRIP-TABLE        IN     - START-SEC/END-SEC PER
003400      *                                           TRIP, CALLER-SORTED
003500      *          TRPM-MERGED-COUNT      OUT    - HOW MANY ROWS OF
003600      *                                           TRPM-MERGED-TABLE CAME
003700      *                                           BACK
003800      *          TRPM-MERGED-TABLE      OUT    - START-SEC/END-SEC PER
003900      *                                           MERGED INTERVAL
004000      *          TRPM-UNION-SECONDS     OUT    - TOTAL SECONDS COVERED
004100      *                                           BY THE MERGED SET
004200      *          TRPM-OVERLAP-FOUND-SW  OUT    - "Y" IF ANY TWO SOURCE
004300      *                                           INTERVALS OVERLAPPED
004400      *          RETURN-CD              OUT    - 0 = OK, 8 = TOO MANY
004500      *                                           TRIPS FOR THE TABLE
004600      ******************************************************************
004700*------------------------------------------------------------------*
004800* CHANGE LOG                                                      *
004900*  230915  RB   HD0780     ORIGINAL ROUTINE FOR DAEIN2/DAEMUL       *
005000*                          DOUBLE-COVERAGE OVERLAP DETECTION        *
005100*  231203  RB   HD0780     ADDED UNION-SECONDS OUTPUT FOR THE       *
005200*                          DAILY-SUMMARY-B BILLABLE-SECONDS FIELD   *
005300*  240122  MM   HD0795     TABLE LIMIT RAISED 100 TO 200 TRIPS/DAY  *
005400*  240213  RB   HD0848     REMARKS REWORDED - "NO PRIOR IN-HOUSE"    *
005500*                          REPLACES AN EARLIER DRAFT PHRASE          *
005600******************************************************************
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SOURCE-COMPUTER. IBM-390.
006000       OBJECT-COMPUTER. IBM-390.
006100
006200       DATA DIVISION.
006300       WORKING-STORAGE SECTION.
006400
006500       01  MISC-FIELDS.
006600           05  WF-SUB                  PIC S9(04) COMP.
006700           05  WF-OUT-SUB              PIC S9(04) COMP.
006800           05  HOLD-START-SEC          PIC S9(09) COMP.
006900           05  HOLD-END-SEC            PIC S9(09) COMP.
007000           05  FILLER                  PIC X(04) VALUE SPACE.
007100
007200       01  HOLD-INTERVAL-PARTS REDEFINES MISC-FIELDS.
007300           05  FILLER                  PIC X(04).
007400           05  HP-START-BYTES          PIC X(04).
007500           05  HP-END-BYTES            PIC X(04).
007600           05  FILLER                  PIC X(04).
007700
007800       LINKAGE SECTION.
007900       01  TRPM-TRIP-COUNT             PIC S9(04) COMP.
008000
008100       01  TRPM-TRIP-TABLE.
008200           05  TRPM-TRIP-ROW OCCURS 200 TIMES
008300                             INDEXED BY TRPM-TRIP-IDX.
008400               10  TRPM-TRIP-START-SEC  PIC S9(09) COMP.
008500               10  TRPM-TRIP-END-SEC    PIC S9(09) COMP.
008600
008700       01  TRPM-MERGED-COUNT           PIC S9(04) COMP.
008800
008900       01  TRPM-MERGED-TABLE.
009000           05  TRPM-MERGED-ROW OCCURS 200 TIMES
009100                               INDEXED BY TRPM-MERGED-IDX.
009200               10  TRPM-MERGED-START-SEC PIC S9(09) COMP.
009300               10  TRPM-MERGED-END-SEC   PIC S9(09) COMP.
009400*
009500*    RAW-BYTE VIEWS OF THE TWO TABLES - SO 900-ABEND-RTN CAN SNAP
009600*    THE TABLE TO SYSOUT AS HEX W/O WALKING EACH OCCURRENCE.
009700      01  TRPM-TRIP-TABLE-BYTES REDEFINES TRPM-TRIP-TABLE.
009800          05  FILLER                  PIC X(1600).
009900
010000      01  TRPM-MERGED-TABLE-BYTES REDEFINES TRPM-MERGED-TABLE.
010100          05  FILLER                  PIC X(1600).
010200
010300       01  TRPM-UNION-SECONDS          PIC S9(09) COMP.
010400
010500       01  TRPM-OVERLAP-FOUND-SW       PIC X(01).
010600           88  TRPM-OVERLAP-FOUND      VALUE "Y".
010700           88  TRPM-NO-OVERLAP         VALUE "N".
010800
010900       01  RETURN-CD                   PIC 9(04) COMP.
011000
011100       PROCEDURE DIVISION USING TRPM-TRIP-COUNT, TRPM-TRIP-TABLE,
011200                                TRPM-MERGED-COUNT, TRPM-MERGED-TABLE,
011300                                TRPM-UNION-SECONDS,
011400                                TRPM-OVERLAP-FOUND-SW, RETURN-CD.
011500
011600       000-MAINLINE.
011700           MOVE ZERO TO RETURN-CD, TRPM-MERGED-COUNT,
011800                        TRPM-UNION-SECONDS.
011900           SET TRPM-NO-OVERLAP TO TRUE.
012000
012100           IF TRPM-TRIP-COUNT > 200
012200               MOVE 8 TO RETURN-CD
012300               GO TO 000-EXIT.
012400
012500           IF TRPM-TRIP-COUNT = ZERO
012600               GO TO 000-EXIT.
012700
012800           MOVE TRPM-TRIP-START-SEC(1) TO HOLD-START-SEC.
012900           MOVE TRPM-TRIP-END-SEC(1) TO HOLD-END-SEC.
013000           MOVE 1 TO TRPM-MERGED-COUNT.
013100
013200           IF TRPM-TRIP-COUNT = 1
013300               PERFORM 700-CLOSE-OUT-HOLD THRU 700-EXIT
013400               GO TO 000-EXIT.
013500
013600           PERFORM 200-SWEEP-REMAINING-TRIPS THRU 200-EXIT
013700               VARYING WF-SUB FROM 2 BY 1
013800               UNTIL WF-SUB > TRPM-TRIP-COUNT.
013900
014000           PERFORM 700-CLOSE-OUT-HOLD THRU 700-EXIT.
014100
014200       000-EXIT.
014300           GOBACK.
014400
014500       200-SWEEP-REMAINING-TRIPS.
014600           IF TRPM-TRIP-START-SEC(WF-SUB) > HOLD-END-SEC
014700               PERFORM 700-CLOSE-OUT-HOLD THRU 700-EXIT
014800               MOVE TRPM-TRIP-START-SEC(WF-SUB) TO HOLD-START-SEC
014900               MOVE TRPM-TRIP-END-SEC(WF-SUB) TO HOLD-END-SEC
015000               ADD 1 TO TRPM-MERGED-COUNT
015100           ELSE
015200               SET TRPM-OVERLAP-FOUND TO TRUE
015300               IF TRPM-TRIP-END-SEC(WF-SUB) > HOLD-END-SEC
015400                   MOVE TRPM-TRIP-END-SEC(WF-SUB) TO HOLD-END-SEC.
015500       200-EXIT.
015600           EXIT.
015700
015800       700-CLOSE-OUT-HOLD.
015900           MOVE TRPM-MERGED-COUNT TO WF-OUT-SUB.
016000           MOVE HOLD-START-SEC TO TRPM-MERGED-START-SEC(WF-OUT-SUB).
016100           MOVE HOLD-END-SEC TO TRPM-MERGED-END-SEC(WF-OUT-SUB).
016200           COMPUTE TRPM-UNION-SECONDS = TRPM-UNION-SECONDS
016300                   + (HOLD-END-SEC - HOLD-START-SEC).
016400       700-EXIT.
016500           EXIT.
