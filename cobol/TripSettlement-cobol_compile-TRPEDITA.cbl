000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TRPEDITA.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM EDITS THE DAILY FOUR-WHEELER TRIP FEED
001300      *          PRODUCED BY THE SETTLEMENT EXTRACT RUN.
001400      *
001500      *          IT CONTAINS A SINGLE RECORD FOR EVERY TRIP OFFERED FOR
001600      *          UNIT-A (HOURLY FOUR-WHEELER) SETTLEMENT.
001700      *
001800      *          THE PROGRAM RE-DERIVES RUN-MINUTES, BUSINESS-DATE AND
001900      *          NORMALIZED COVERAGE/STATUS, BALANCES FINAL RECORDS-READ
002000      *          VERSUS A TRAILER REC, AND WRITES A "CLEAN" TRIP RECORDS
002100      *          OUTPUT FILE FOR THE OVERLAP/SUMMARY STEP (TRPOVLPA) TO
002200      *          PICK UP AFTER THE SORT STEP HAS RE-SEQUENCED IT BY
002300      *          DRIVER-ID, BUSINESS-DATE, START-TS.
002400      *
002500      ******************************************************************
002600
002700               INPUT FILE              -   DDS0001.TRPADATA
002800
002900               OUTPUT FILE PRODUCED    -   DDS0001.TRPACLN
003000               (SORT INPUT FOR TRPOVLPA - SEE JCL STEP TRPASORT)
003100
003200               INPUT ERROR FILE        -   DDS0001.TRPAERR
003300
003400               DUMP FILE               -   SYSOUT
003500
003600      ******************************************************************
003700*------------------------------------------------------------------*
003800* CHANGE LOG                                                      *
003900*  880123  JS   INIT       ORIGINAL DALYEDIT ROUTINE (PATIENT FEED) *
004000*  980911  AK   Y2K-014    CENTURY WINDOW ON CURR-DTE EDIT          *
004100*  231026  RB   HD0810     REWORKED AS TRPEDITA - TRIP-RECORD-A     *
004200*                          VALIDATION, DROPPED VSAM/DB2 EDITS       *
004300*  231026  RB   HD0810     ADDED TIME-PARSE AND END-BEFORE-START    *
004400*                          EDITS FOR START-TS/END-TS                *
004500*  231109  RB   HD0810     ADDED COVERAGE NORMALIZATION VIA TRPCLNC *
004600*  231109  RB   HD0810     ADDED BUSINESS-DATE RECOMPUTE VIA TRPJULN*
004700*  231201  MM   HD0822     NON-NORMAL STATUS NO LONGER WRITES TO    *
004800*                          THE CLEAN FILE - ONLY TALLIED EXCLUDED   *
004900*  240305  MM   HD0840     DEBUG COUNTER PANEL ADDED TO 999-CLEANUP *
005000*  240213  RB   HD0845     ROW-NUM NOW BIASED +1 FOR THE HEADER ROW *
005100*                          - WRITE A "NO ERRORS" REC ON A CLEAN RUN *
005200*  240213  RB   HD0849     900-READ-TRPAIN NOW CHECKS OFCODE FOR A   *
005300*                          SHORT-RECORD (04) STATUS AND ABENDS AS A  *
005400*                          CONFIGURATION ERROR - A RECORD MISSING    *
005500*                          TRAILING FIELDS NO LONGER SLIPS THROUGH   *
005600*  240220  RB   HD0852     DRIVER-ID-BLANK CASE NO LONGER WRITES  *
005700*                          INVALID_COVER - IT JUST DROPS THE ROW  *
005800*                          FROM BILLABLE AS A NON-PARTICIPANT     *
005900******************************************************************
006000       ENVIRONMENT DIVISION.
006100       CONFIGURATION SECTION.
006200       SOURCE-COMPUTER. IBM-390.
006300       OBJECT-COMPUTER. IBM-390.
006400       SPECIAL-NAMES.
006500           C01 IS NEXT-PAGE.
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800           SELECT SYSOUT
006900           ASSIGN TO UT-S-SYSOUT
007000             ORGANIZATION IS SEQUENTIAL.
007100
007200           SELECT TRPA-IN
007300           ASSIGN TO UT-S-TRPAIN
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS OFCODE.
007600
007700           SELECT TRPA-CLN
007800           ASSIGN TO UT-S-TRPACLN
007900             ACCESS MODE IS SEQUENTIAL
008000             FILE STATUS IS OFCODE.
008100
008200           SELECT TRPA-ERR
008300           ASSIGN TO UT-S-TRPAERR
008400             ACCESS MODE IS SEQUENTIAL
008500             FILE STATUS IS OFCODE.
008600
008700       DATA DIVISION.
008800       FILE SECTION.
008900       FD  SYSOUT
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 130 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS SYSOUT-REC.
009500       01  SYSOUT-REC  PIC X(130).
009600
009700      ****** THIS FILE IS PASSED IN FROM THE SETTLEMENT EXTRACT RUN
009800      ****** IT CONSISTS OF ALL TRIP RECORDS OFFERED FOR UNIT-A
009900      ****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
010000      ****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
010100       FD  TRPA-IN
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 300 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS TRPA-IN-REC.
010700       01  TRPA-IN-REC             PIC X(300).
010800
010900      ****** THIS FILE CARRIES FORWARD EVERY "OK" AND BILLABLE TRIP
011000      ****** RECORD FOR THE JCL SORT STEP AHEAD OF TRPOVLPA. THE
011100      ****** TRAILER RECORD CARRIES THE NUMBER OF RECORDS WRITTEN.
011200       FD  TRPA-CLN
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD
011500           BLOCK CONTAINS 0 RECORDS
011600           RECORD CONTAINS 300 CHARACTERS
011700           DATA RECORD IS TRPA-CLN-REC.
011800       01  TRPA-CLN-REC            PIC X(300).
011900
012000       FD  TRPA-ERR
012100           RECORDING MODE IS F
012200           LABEL RECORDS ARE STANDARD
012300           RECORD CONTAINS 77 CHARACTERS
012400           BLOCK CONTAINS 0 RECORDS
012500           DATA RECORD IS TRPA-ERR-REC.
012600       01  TRPA-ERR-REC            PIC X(77).
012700
012800       WORKING-STORAGE SECTION.
012900
013000       01  FILE-STATUS-CODES.
013100           05  OFCODE                  PIC X(2).
013200               88 CODE-WRITE    VALUE SPACES.
013300               88 CODE-SHORT-REC VALUE "04".
013400
013500       COPY TRPDALY.
013600*
013700*    BYTE VIEW KEPT FOR THE ABEND DUMP PARAGRAPH - LETS OPS SEE
013800*    A REJECTED LINE'S RAW INPUT RECORD WITHOUT WALKING TRPA-
013900*    INPUT-REC FIELD BY FIELD.
014000       01  TRPA-INPUT-REC-BYTES REDEFINES TRPA-INPUT-REC.
014100           05  FILLER                  PIC X(300).
014200
014300       01  ERROR-REC.
014400           05  ERR-ROW-NUM             PIC 9(07).
014500           05  ERR-TYPE                PIC X(20).
014600           05  ERR-COL                 PIC X(10).
014700           05  ERR-VALUE               PIC X(40).
014800
014900       01  ERROR-REC-ALT-VIEW REDEFINES ERROR-REC.
015000           05  FILLER                  PIC X(07).
015100           05  ERR-TYPE-BYTES          PIC X(20).
015200           05  FILLER                  PIC X(50).
015300
015400       01  WS-TS-TEXT                  PIC X(19).
015500
015600       01  WS-TS-PARTS REDEFINES WS-TS-TEXT.
015700           05  WS-TS-YYYY              PIC 9(04).
015800           05  WS-TS-DASH1             PIC X(01).
015900           05  WS-TS-MM                PIC 9(02).
016000           05  WS-TS-DASH2             PIC X(01).
016100           05  WS-TS-DD                PIC 9(02).
016200           05  WS-TS-BLANK             PIC X(01).
016300           05  WS-TS-HH                PIC 9(02).
016400           05  WS-TS-COLON1            PIC X(01).
016500           05  WS-TS-MI                PIC 9(02).
016600           05  WS-TS-COLON2            PIC X(01).
016700           05  WS-TS-SS                PIC 9(02).
016800
016900       01  TRPJ-LINKAGE-REC.
017000           05  TRPJ-L-CCYY             PIC 9(04).
017100           05  TRPJ-L-MM               PIC 9(02).
017200           05  TRPJ-L-DD               PIC 9(02).
017300       01  TRPJ-L-SERIAL-DAYS          PIC S9(09) COMP.
017400       01  TRPJ-L-RETURN-CD            PIC S9(04) COMP.
017500
017600       01  TRPC-L-TEXT                 PIC X(20).
017700       01  TRPC-L-LTH                  PIC S9(04) COMP.
017800       01  WS-START-DATE-TEXT          PIC X(10).
017900
018000       01  COUNTERS-IDXS-AND-ACCUMULATORS.
018100           05  ROWS-READ               PIC 9(07) COMP.
018200           05  RECORDS-WRITTEN         PIC 9(07) COMP.
018300           05  RECORDS-IN-ERROR        PIC 9(07) COMP.
018400           05  PARSED-START-CNT        PIC 9(07) COMP.
018500           05  PARSED-END-CNT          PIC 9(07) COMP.
018600           05  VALID-MINUTES-CNT       PIC 9(07) COMP.
018700           05  VALID-COVER-CNT         PIC 9(07) COMP.
018800           05  VALID-DATE-CNT          PIC 9(07) COMP.
018900           05  OK-ROWS-CNT             PIC 9(07) COMP.
019000           05  BILLABLE-CNT            PIC 9(07) COMP.
019100           05  EXCLUDED-CNT            PIC 9(07) COMP.
019200           05  WS-START-SERIAL         PIC S9(09) COMP.
019300           05  WS-END-SERIAL           PIC S9(09) COMP.
019400           05  WS-DAY-DIFF             PIC S9(09) COMP.
019500           05  WS-START-TOD-SEC        PIC S9(09) COMP.
019600           05  WS-END-TOD-SEC          PIC S9(09) COMP.
019700           05  WS-DURATION-SEC         PIC S9(09) COMP.
019800           05  WS-MINUTES              PIC S9(09) COMP.
019900           05  WS-SEC-REM              PIC S9(09) COMP.
020000
020100       01  MISC-WS-FLDS.
020200           05  RETURN-CD               PIC S9(04) COMP VALUE 0.
020300
020400       01  FLAGS-AND-SWITCHES.
020500           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
020600               88 NO-MORE-DATA VALUE "N".
020700           05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
020800               88 RECORD-ERROR-FOUND VALUE "Y".
020900               88 VALID-RECORD  VALUE "N".
021000           05  START-OK-SW             PIC X(01).
021100               88 START-OK VALUE "Y".
021200           05  END-OK-SW               PIC X(01).
021300               88 END-OK VALUE "Y".
021400           05  MINUTES-OK-SW           PIC X(01).
021500               88 MINUTES-OK VALUE "Y".
021600           05  COVER-OK-SW             PIC X(01).
021700               88 COVER-OK VALUE "Y".
021800           05  DATE-OK-SW              PIC X(01).
021900               88 DATE-OK VALUE "Y".
022000           05  BILLABLE-SW             PIC X(01).
022100               88 IS-BILLABLE VALUE "Y".
022200
022300       COPY TRPABEND.
022400
022500       PROCEDURE DIVISION.
022600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700           PERFORM 100-MAINLINE THRU 100-EXIT
022800                   UNTIL NO-MORE-DATA OR TRPA-TRAILER-REC.
022900           PERFORM 999-CLEANUP THRU 999-EXIT.
023000           MOVE +0 TO RETURN-CODE.
023100           GOBACK.
023200
023300       000-HOUSEKEEPING.
023400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023500           DISPLAY "******** BEGIN JOB TRPEDITA ********".
023600           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023700           PERFORM 800-OPEN-FILES THRU 800-EXIT.
023800           PERFORM 900-READ-TRPAIN THRU 900-EXIT.
023900           IF NO-MORE-DATA
024000               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
024100               GO TO 1000-ABEND-RTN.
024200       000-EXIT.
024300           EXIT.
024400
024500       100-MAINLINE.
024600           MOVE "100-MAINLINE" TO PARA-NAME.
024700           PERFORM 200-VALIDATE-TRIP THRU 200-EXIT.
024800
024900           IF RECORD-ERROR-FOUND
025000               ADD 1 TO RECORDS-IN-ERROR
025100               PERFORM 710-WRITE-ERROR-REC THRU 710-EXIT
025200           ELSE
025300               ADD 1 TO OK-ROWS-CNT
025400               IF IS-BILLABLE
025500                   ADD 1 TO BILLABLE-CNT
025600                   ADD 1 TO RECORDS-WRITTEN
025700                   PERFORM 700-WRITE-CLEAN-REC THRU 700-EXIT
025800               ELSE
025900                   ADD 1 TO EXCLUDED-CNT.
026000
026100           PERFORM 900-READ-TRPAIN THRU 900-EXIT.
026200       100-EXIT.
026300           EXIT.
026400
026500       200-VALIDATE-TRIP.
026600           MOVE "N" TO ERROR-FOUND-SW, START-OK-SW, END-OK-SW,
026700                        MINUTES-OK-SW, COVER-OK-SW, DATE-OK-SW,
026800                        BILLABLE-SW.
026900           MOVE "200-VALIDATE-TRIP" TO PARA-NAME.
027000
027100           MOVE TRPA-START-TS TO WS-TS-TEXT.
027200           PERFORM 220-PARSE-TIMESTAMP THRU 220-EXIT.
027300           IF NOT START-OK
027400               MOVE "time_parse_fail" TO ERR-TYPE
027500               MOVE "START-TS"        TO ERR-COL
027600               MOVE TRPA-START-TS     TO ERR-VALUE
027700               MOVE "Y"               TO ERROR-FOUND-SW
027800               GO TO 200-EXIT.
027900           ADD 1 TO PARSED-START-CNT.
028000           PERFORM 250-SAVE-START-PARTS THRU 250-EXIT.
028100
028200           MOVE TRPA-END-TS TO WS-TS-TEXT.
028300           PERFORM 220-PARSE-TIMESTAMP THRU 220-EXIT.
028400           IF NOT START-OK
028500               MOVE "time_parse_fail" TO ERR-TYPE
028600               MOVE "END-TS"          TO ERR-COL
028700               MOVE TRPA-END-TS       TO ERR-VALUE
028800               MOVE "Y"               TO ERROR-FOUND-SW
028900               GO TO 200-EXIT.
029000           ADD 1 TO PARSED-END-CNT.
029100           PERFORM 260-SAVE-END-PARTS THRU 260-EXIT.
029200
029300           PERFORM 300-CALC-DURATION THRU 300-EXIT.
029400           IF WS-DURATION-SEC < 0
029500               MOVE "end_before_start" TO ERR-TYPE
029600               MOVE "END-TS"           TO ERR-COL
029700               STRING TRPA-START-TS DELIMITED BY SIZE
029800                   " " DELIMITED BY SIZE
029900                   TRPA-END-TS DELIMITED BY SIZE
030000                   INTO ERR-VALUE
030100               MOVE "Y"                TO ERROR-FOUND-SW
030200               GO TO 200-EXIT.
030300
030400           PERFORM 350-CALC-RUN-MINUTES THRU 350-EXIT.
030500           ADD 1 TO VALID-MINUTES-CNT.
030600           MOVE "Y" TO MINUTES-OK-SW.
030700
030800           IF TRPA-STATUS = "NORMAL"
030900               MOVE "Y" TO BILLABLE-SW
031000           ELSE
031100               MOVE ZERO TO TRPA-RUN-MINUTES.
031200
031300           MOVE WS-START-DATE-TEXT TO TRPA-BUSINESS-DATE.
031400           ADD 1 TO VALID-DATE-CNT.
031500           MOVE "Y" TO DATE-OK-SW.
031600
031700           MOVE TRPA-COVERAGE TO TRPC-L-TEXT.
031800           CALL 'TRPCLNC' USING TRPC-L-TEXT, TRPC-L-LTH.
031900           IF TRPC-L-TEXT = "JACHA" OR TRPC-L-TEXT = "NOJACHA"
032000               MOVE TRPC-L-TEXT TO TRPA-COVERAGE
032100               ADD 1 TO VALID-COVER-CNT
032200               MOVE "Y" TO COVER-OK-SW
032300           ELSE
032400               MOVE "invalid_cover" TO ERR-TYPE
032500               MOVE "COVERAGE"      TO ERR-COL
032600               MOVE TRPA-COVERAGE   TO ERR-VALUE
032700               MOVE "Y"             TO ERROR-FOUND-SW
032800               GO TO 200-EXIT.
032900
033000*
033100*    A BLANK DRIVER-ID DOES NOT GET ITS OWN ERR-TYPE - THE REPORT
033200*    ONLY KNOWS TIME_PARSE_FAIL/END_BEFORE_START/INVALID_COVER, AND
033300*    MISLABELING IT INVALID_COVER WAS WRONG.  A ROW WITH NO DRIVER-
033400*    ID JUST DOES NOT PARTICIPATE IN SETTLEMENT - SAME TREATMENT AS
033500*    A NON-NORMAL STATUS ROW, NOT AN ERROR RECORD.          HD0852
033600           IF TRPA-DRIVER-ID = SPACES
033700               MOVE "N" TO BILLABLE-SW.
033800
033900       200-EXIT.
034000           EXIT.
034100
034200       220-PARSE-TIMESTAMP.
034300           MOVE "N" TO START-OK-SW.
034400           IF WS-TS-TEXT = SPACES
034500               GO TO 220-EXIT.
034600           IF WS-TS-DASH1 NOT = "-" OR WS-TS-DASH2 NOT = "-"
034700              OR WS-TS-BLANK NOT = " "
034800              OR WS-TS-COLON1 NOT = ":" OR WS-TS-COLON2 NOT = ":"
034900               GO TO 220-EXIT.
035000           IF WS-TS-YYYY NOT NUMERIC OR WS-TS-MM NOT NUMERIC
035100              OR WS-TS-DD NOT NUMERIC OR WS-TS-HH NOT NUMERIC
035200              OR WS-TS-MI NOT NUMERIC OR WS-TS-SS NOT NUMERIC
035300               GO TO 220-EXIT.
035400           MOVE "Y" TO START-OK-SW.
035500       220-EXIT.
035600           EXIT.
035700
035800       250-SAVE-START-PARTS.
035900           MOVE WS-TS-YYYY TO TRPJ-L-CCYY.
036000           MOVE WS-TS-MM   TO TRPJ-L-MM.
036100           MOVE WS-TS-DD   TO TRPJ-L-DD.
036200           CALL 'TRPJULN' USING TRPJ-LINKAGE-REC, TRPJ-L-SERIAL-DAYS,
036300                                TRPJ-L-RETURN-CD.
036400           MOVE TRPJ-L-SERIAL-DAYS TO WS-START-SERIAL.
036500           COMPUTE WS-START-TOD-SEC =
036600               (WS-TS-HH * 3600) + (WS-TS-MI * 60) + WS-TS-SS.
036700           STRING WS-TS-YYYY DELIMITED BY SIZE "-" DELIMITED BY SIZE
036800                  WS-TS-MM   DELIMITED BY SIZE "-" DELIMITED BY SIZE
036900                  WS-TS-DD   DELIMITED BY SIZE
037000                  INTO WS-START-DATE-TEXT.
037100       250-EXIT.
037200           EXIT.
037300
037400       260-SAVE-END-PARTS.
037500           MOVE WS-TS-YYYY TO TRPJ-L-CCYY.
037600           MOVE WS-TS-MM   TO TRPJ-L-MM.
037700           MOVE WS-TS-DD   TO TRPJ-L-DD.
037800           CALL 'TRPJULN' USING TRPJ-LINKAGE-REC, TRPJ-L-SERIAL-DAYS,
037900                                TRPJ-L-RETURN-CD.
038000           MOVE TRPJ-L-SERIAL-DAYS TO WS-END-SERIAL.
038100           COMPUTE WS-END-TOD-SEC =
038200               (WS-TS-HH * 3600) + (WS-TS-MI * 60) + WS-TS-SS.
038300       260-EXIT.
038400           EXIT.
038500
038600       300-CALC-DURATION.
038700           COMPUTE WS-DAY-DIFF = WS-END-SERIAL - WS-START-SERIAL.
038800           COMPUTE WS-DURATION-SEC =
038900               (WS-DAY-DIFF * 86400) + WS-END-TOD-SEC
039000               - WS-START-TOD-SEC.
039100       300-EXIT.
039200           EXIT.
039300
039400       350-CALC-RUN-MINUTES.
039500           DIVIDE WS-DURATION-SEC BY 60 GIVING WS-MINUTES
039600                  REMAINDER WS-SEC-REM.
039700           IF WS-SEC-REM > 0
039800               ADD 1 TO WS-MINUTES.
039900           MOVE WS-MINUTES TO TRPA-RUN-MINUTES.
040000       350-EXIT.
040100           EXIT.
040200
040300       700-WRITE-CLEAN-REC.
040400           WRITE TRPA-CLN-REC FROM TRPA-INPUT-REC.
040500       700-EXIT.
040600           EXIT.
040700
040800       710-WRITE-ERROR-REC.
040900*    ROW-NUM IS 1-BASED WITH THE HEADER AS ROW 1, SO THE FIRST
041000*    DATA ROW (ROWS-READ = 1) REPORTS AS ROW 2.          HD0845
041100           ADD 1 TO ROWS-READ GIVING ERR-ROW-NUM.
041200           WRITE TRPA-ERR-REC FROM ERROR-REC.
041300       710-EXIT.
041400           EXIT.
041500
041600       720-WRITE-NO-ERRORS-REC.
041700           MOVE ZERO     TO ERR-ROW-NUM.
041800           MOVE "no errors" TO ERR-TYPE.
041900           MOVE SPACES   TO ERR-COL, ERR-VALUE.
042000           WRITE TRPA-ERR-REC FROM ERROR-REC.
042100       720-EXIT.
042200           EXIT.
042300
042400       800-OPEN-FILES.
042500           MOVE "800-OPEN-FILES" TO PARA-NAME.
042600           OPEN INPUT TRPA-IN.
042700           OPEN OUTPUT TRPA-CLN, SYSOUT, TRPA-ERR.
042800       800-EXIT.
042900           EXIT.
043000
043100       850-CLOSE-FILES.
043200           MOVE "850-CLOSE-FILES" TO PARA-NAME.
043300           CLOSE TRPA-IN, TRPA-CLN, SYSOUT, TRPA-ERR.
043400       850-EXIT.
043500           EXIT.
043600
043700       900-READ-TRPAIN.
043800           READ TRPA-IN INTO TRPA-INPUT-REC
043900               AT END MOVE "N" TO MORE-DATA-SW
044000               GO TO 900-EXIT
044100           END-READ.
044200*
044300*    A RECORD SHORTER THAN TRPA-INPUT-REC FIXED WIDTH COMES BACK
044400*    WITH A "04" FILE STATUS INSTEAD OF AN AT-END CONDITION - THAT IS
044500*    OUR SIGNAL THE FEED IS MISSING COLUMNS, NOT JUST A BAD VALUE IN
044600*    ONE OF THEM, SO IT IS A CONFIGURATION ABEND, NOT AN ERROR ROW.
044700*                                                            HD0849
044800           IF CODE-SHORT-REC
044900               MOVE "** INPUT RECORD SHORT - MISSING FIELD(S)"
045000                   TO ABEND-REASON
045100               GO TO 1000-ABEND-RTN.
045200           ADD 1 TO ROWS-READ.
045300       900-EXIT.
045400           EXIT.
045500
045600       999-CLEANUP.
045700           MOVE "999-CLEANUP" TO PARA-NAME.
045800           IF NOT TRPA-TRAILER-REC
045900               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
046000               GO TO 1000-ABEND-RTN.
046100
046200      ****** ROWS-READ INCLUDES THE TRAILER ROW ITSELF; SUBTRACT 1
046300      ****** BEFORE COMPARING AGAINST THE TRAILER'S DATA-ROW COUNT.
046400           SUBTRACT 1 FROM ROWS-READ.
046500*
046600*    A CLEAN RUN STILL NEEDS ONE LINE ON TRPA-ERR SO THE DOWNSTREAM
046700*    REPORT-READER DOESN'T MISTAKE AN EMPTY FILE FOR A FAILED STEP.
046800*                                                        HD0845
046900           IF RECORDS-IN-ERROR = ZERO
047000               PERFORM 720-WRITE-NO-ERRORS-REC THRU 720-EXIT.
047100           IF ROWS-READ NOT EQUAL TO TRPA-TRL-IN-ROW-COUNT
047200               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
047300                                     TO ABEND-REASON
047400               MOVE ROWS-READ             TO ACTUAL-VAL
047500               MOVE TRPA-TRL-IN-ROW-COUNT  TO EXPECTED-VAL
047600               WRITE SYSOUT-REC FROM ABEND-REC
047700               GO TO 1000-ABEND-RTN.
047800
047900      ****** TRPOVLPA BALANCES ON THIS TRAILER THE SAME WAY WE JUST
048000      ****** BALANCED ON TRPA-IN'S - SAME CONVENTION, ONE STEP DOWN.
048100           MOVE SPACES TO TRPA-INPUT-REC.
048200           SET TRPA-TRAILER-REC TO TRUE.
048300           MOVE RECORDS-WRITTEN TO TRPA-TRL-IN-ROW-COUNT.
048400           WRITE TRPA-CLN-REC FROM TRPA-INPUT-REC.
048500
048600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048700
048800           DISPLAY "** ROWS READ (EXCL TRAILER) **".
048900           DISPLAY ROWS-READ.
049000           DISPLAY "** PARSED-START COUNT **".
049100           DISPLAY PARSED-START-CNT.
049200           DISPLAY "** PARSED-END COUNT **".
049300           DISPLAY PARSED-END-CNT.
049400           DISPLAY "** VALID-MINUTES COUNT **".
049500           DISPLAY VALID-MINUTES-CNT.
049600           DISPLAY "** VALID-COVER COUNT **".
049700           DISPLAY VALID-COVER-CNT.
049800           DISPLAY "** VALID-DATE COUNT **".
049900           DISPLAY VALID-DATE-CNT.
050000           DISPLAY "** OK ROWS **".
050100           DISPLAY OK-ROWS-CNT.
050200           DISPLAY "** BILLABLE ROWS **".
050300           DISPLAY BILLABLE-CNT.
050400           DISPLAY "** EXCLUDED ROWS **".
050500           DISPLAY EXCLUDED-CNT.
050600           DISPLAY "** RECORDS WRITTEN TO CLEAN FILE **".
050700           DISPLAY RECORDS-WRITTEN.
050800           DISPLAY "** ERROR RECORDS FOUND **".
050900           DISPLAY RECORDS-IN-ERROR.
051000
051100           DISPLAY "******** NORMAL END OF JOB TRPEDITA ********".
051200       999-EXIT.
051300           EXIT.
051400
051500       1000-ABEND-RTN.
051600           WRITE SYSOUT-REC FROM ABEND-REC.
051700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051800           DISPLAY "*** ABNORMAL END OF JOB - TRPEDITA ***" UPON CONSOLE.
051900           DIVIDE ZERO-VAL INTO ONE-VAL.
