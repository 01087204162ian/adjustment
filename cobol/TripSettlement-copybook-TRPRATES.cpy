000100******************************************************************
000200*    COPYBOOK.      TRPRATES                                      *
000300*    DESCRIPTION.   PER-MINUTE COVERAGE RATE TABLES FOR THE        *
000400*                   DELIVERY-PLATFORM SETTLEMENT (UNIT-B) AND THE  *
000500*                   INSURER CONVERSION (UNIT-C) RUNS.  COMPILED-IN *
000600*                   VALUE TABLE - NO DB2 LOOKUP FOR THIS FEED.     *
000700*                   UNIT-B MATCHES THE COVERAGE FIELD EXACTLY;     *
000800*                   UNIT-C MATCHES BY SUBSTRING, SO DAEIN1-SUPPORT *
000900*                   SATISFIES BOTH THE DAEIN1 AND THE DAEIN1-      *
001000*                   SUPPORT ROWS ON PURPOSE.                       *
001100*------------------------------------------------------------------*
001200* CHANGE LOG                                                      *
001300*  190604  RB   HD0730     ORIGINAL TABLE, LOADED FROM RATE CARD   *
001400*  200911  RB   HD0741     SPLIT UNIT-B TABLE FROM UNIT-C TABLE -  *
001500*                          UNIT-B DOES NOT RATE A BARE DAEIN1      *
001600******************************************************************
001700 01  TRPRATE-B-VALUES.
001800     05  FILLER     PIC X(22) VALUE "DAEIN1-SUPPORT      328".
001900     05  FILLER     PIC X(22) VALUE "DAEIN2              434".
002000     05  FILLER     PIC X(22) VALUE "DAEMUL              368".
002100*
002200 01  TRPRATE-B-TABLE REDEFINES TRPRATE-B-VALUES.
002300     05  TRPB-RATE-ROW OCCURS 3 TIMES
002400                       INDEXED BY TRPB-RATE-IDX.
002500         10  TRPB-RATE-NAME          PIC X(19).
002600         10  TRPB-RATE-WON           PIC 9(01)V99.
002700*
002800 01  TRPRATE-C-VALUES.
002900     05  FILLER     PIC X(22) VALUE "DAEIN1              328".
003000     05  FILLER     PIC X(22) VALUE "DAEIN1-SUPPORT      328".
003100     05  FILLER     PIC X(22) VALUE "DAEIN2              434".
003200     05  FILLER     PIC X(22) VALUE "DAEMUL              368".
003300     05  FILLER     PIC X(22) VALUE "JACHA               000".
003400*
003500 01  TRPRATE-C-TABLE REDEFINES TRPRATE-C-VALUES.
003600     05  TRPC-RATE-ROW OCCURS 5 TIMES
003700                       INDEXED BY TRPC-RATE-IDX.
003800         10  TRPC-RATE-NAME          PIC X(19).
003900         10  TRPC-RATE-WON           PIC 9(01)V99.
