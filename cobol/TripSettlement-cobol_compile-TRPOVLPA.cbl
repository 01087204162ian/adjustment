000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TRPOVLPA.
000300       AUTHOR. R BRENNER.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 11/02/23.
000600       DATE-COMPILED. 11/02/23.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM TAKES THE "CLEAN" FOUR-WHEELER TRIP FILE
001300      *          WRITTEN BY TRPEDITA, AFTER THE JCL SORT STEP (TRPASORT)
001400      *          HAS RE-SEQUENCED IT BY DRIVER-ID, BUSINESS-DATE AND
001500      *          START-TS, AND FLAGS ANY TWO TRIPS FOR THE SAME DRIVER
001600      *          ON THE SAME BUSINESS-DATE WHOSE TIME WINDOWS OVERLAP.
001700      *
001800      *          ONLY ADJACENT RECORDS ARE COMPARED - THE SORT STEP
001900      *          GUARANTEES START-TS ASCENDING WITHIN A DRIVER/DATE
002000      *          GROUP, SO IF RECORD N+1 STARTS BEFORE RECORD N ENDS
002100      *          THE OVERLAP MINUTES ARE CHARGED AGAINST RECORD N+1'S
002200      *          COVERAGE BUCKET (THE LATER TRIP LOSES THE MINUTES).
002300      *
002400      *          THE PROGRAM THEN ACCUMULATES NET (RUN MINUS OVERLAP)
002500      *          MINUTES INTO AN IN-MEMORY TABLE KEYED ON BUSINESS-DATE,
002600      *          ONE BUCKET EACH FOR JACHA AND NOJACHA COVERAGE, PRICES
002700      *          THEM THROUGH TRPPREMA, AND WRITES THE DAILY SUMMARY.
002800      *
002900      ******************************************************************
003000
003100               INPUT FILE              -   DDS0001.TRPACLN (SORTED)
003200
003300               OUTPUT FILE - SUMMARY   -   DDS0001.TRPASUM
003400               OUTPUT FILE - OVERLAPS  -   DDS0001.TRPAOVL
003500
003600               DUMP FILE               -   SYSOUT
003700
003800      ******************************************************************
003900*------------------------------------------------------------------*
004000* CHANGE LOG                                                      *
004100*  231102  RB   HD0811     ORIGINAL ROUTINE, REWORKED FROM DALYUPDT *
004200*                          FOR OVERLAP DETECTION, NOT LAB-CHARGES  *
004300*  231102  RB   HD0811     DATE-TABLE ACCUM + PREMIUM VIA TRPPREMA *
004400*  231214  RB   HD0818     RUN-LEVEL ROUNDING MODE NOW AN UPSI     *
004500*                          SWITCH - UPSI-2=CEIL, UPSI-1=FLOOR,     *
004600*                          NEITHER ON = HALF-UP DEFAULT            *
004700*  240305  MM   HD0840     BUBBLE-SORT THE DATE TABLE BEFORE THE   *
004800*                          SUMMARY WALK - DATES ARRIVE OUT OF      *
004900*                          ORDER ACROSS DRIVER GROUPS              *
005000*  240213  RB   HD0847     DROPPED THE RUN-MINUTES CAP ON OVERLAP  *
005100*                          MINUTES IN 200-OVERLAP-CHECK - A SHORT  *
005200*                          TRIP FULLY NESTED IN A LONGER PRIOR ONE *
005300*                          NEEDS THE PLAIN OVERLAP, UNCAPPED       *
005400*  240220  RB   HD0853     820-WRITE-ONE-SUMMARY NOW PRICES NET-   *
005500*                          MIN OFF ITS ABSOLUTE VALUE AND RE-SIGNS *
005600*                          THE RESULT - TRPPREMA'S LINKAGE IS     *
005700*                          UNSIGNED AND WAS DROPPING NEGATIVE      *
005800*                          NET-MIN PREMIUMS TO POSITIVE            *
005900******************************************************************
006000       ENVIRONMENT DIVISION.
006100       CONFIGURATION SECTION.
006200       SOURCE-COMPUTER. IBM-390.
006300       OBJECT-COMPUTER. IBM-390.
006400       SPECIAL-NAMES.
006500           C01 IS NEXT-PAGE
006600           UPSI-1 ON STATUS IS RUN-UPSI-FLOOR
006700                  OFF STATUS IS RUN-UPSI-NOT-FLOOR
006800           UPSI-2 ON STATUS IS RUN-UPSI-CEIL
006900                  OFF STATUS IS RUN-UPSI-NOT-CEIL.
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200           SELECT SYSOUT
007300           ASSIGN TO UT-S-SYSOUT
007400             ORGANIZATION IS SEQUENTIAL.
007500
007600           SELECT TRPA-CLN
007700           ASSIGN TO UT-S-TRPACLN
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS OFCODE.
008000
008100           SELECT TRPA-SUM
008200           ASSIGN TO UT-S-TRPASUM
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS OFCODE.
008500
008600           SELECT TRPA-OVL
008700           ASSIGN TO UT-S-TRPAOVL
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS OFCODE.
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300       FD  SYSOUT
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 130 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS SYSOUT-REC.
009900       01  SYSOUT-REC  PIC X(130).
010000
010100      ****** THIS IS THE SORTED OUTPUT OF TRPEDITA - DRIVER-ID,
010200      ****** BUSINESS-DATE, START-TS ASCENDING. THE TRAILER REC
010300      ****** CARRIES THE RECORD COUNT TRPEDITA WROTE.
010400       FD  TRPA-CLN
010500           RECORDING MODE IS F
010600           LABEL RECORDS ARE STANDARD
010700           RECORD CONTAINS 300 CHARACTERS
010800           BLOCK CONTAINS 0 RECORDS
010900           DATA RECORD IS TRPA-CLN-REC.
011000       01  TRPA-CLN-REC            PIC X(300).
011100
011200      ****** ONE ROW PER BUSINESS-DATE SEEN IN THE RUN.
011300       FD  TRPA-SUM
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 100 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS TRPA-SUM-REC.
011900       01  TRPA-SUM-REC            PIC X(100).
012000
012100      ****** ONE ROW PER ADJACENT-PAIR OVERLAP FOUND.
012200       FD  TRPA-OVL
012300           RECORDING MODE IS F
012400           LABEL RECORDS ARE STANDARD
012500           RECORD CONTAINS 125 CHARACTERS
012600           BLOCK CONTAINS 0 RECORDS
012700           DATA RECORD IS TRPA-OVL-REC.
012800       01  TRPA-OVL-REC            PIC X(125).
012900
013000       WORKING-STORAGE SECTION.
013100
013200       01  FILE-STATUS-CODES.
013300           05  OFCODE                  PIC X(2).
013400               88 CODE-WRITE    VALUE SPACES.
013500
013600       COPY TRPDALY.
013700*
013800*    BYTE VIEW KEPT FOR THE ABEND DUMP PARAGRAPH - LETS OPS SEE
013900*    AN OUT-OF-SEQUENCE INPUT RECORD WITHOUT WALKING TRPA-
014000*    INPUT-REC FIELD BY FIELD.
014100       01  TRPA-INPUT-REC-BYTES REDEFINES TRPA-INPUT-REC.
014200           05  FILLER                  PIC X(300).
014300
014400       77  RATE-JACHA                  PIC 9(02)V99 VALUE 11.60.
014500       77  RATE-NOJACHA                PIC 9(02)V99 VALUE 9.02.
014600       77  WF-NET-MIN-ABS              PIC 9(06) COMP.
014700       77  WF-NET-MIN-SIGN-SW          PIC X(01).
014800           88 NET-MIN-WAS-NEGATIVE      VALUE "N".
014900
015000       01  WS-ROUND-MODE-SW            PIC X(01).
015100
015200       01  HOLD-FIELDS.
015300           05  HOLD-DRIVER-ID          PIC X(20).
015400           05  HOLD-BIZ-DATE           PIC X(10).
015500           05  HOLD-START-TS           PIC X(19).
015600           05  HOLD-END-TS             PIC X(19).
015700           05  HOLD-END-SERIAL         PIC S9(09) COMP.
015800           05  HOLD-END-TOD-SEC        PIC S9(09) COMP.
015900           05  HOLD-GROUP-SET-SW       PIC X(01).
016000               88 HOLD-GROUP-SET   VALUE "Y".
016100           05  FILLER                  PIC X(04) VALUE SPACE.
016200
016300       01  WS-TS-TEXT                  PIC X(19).
016400
016500       01  WS-TS-PARTS REDEFINES WS-TS-TEXT.
016600           05  WS-TS-YYYY              PIC 9(04).
016700           05  WS-TS-DASH1             PIC X(01).
016800           05  WS-TS-MM                PIC 9(02).
016900           05  WS-TS-DASH2             PIC X(01).
017000           05  WS-TS-DD                PIC 9(02).
017100           05  WS-TS-BLANK             PIC X(01).
017200           05  WS-TS-HH                PIC 9(02).
017300           05  WS-TS-COLON1            PIC X(01).
017400           05  WS-TS-MI                PIC 9(02).
017500           05  WS-TS-COLON2            PIC X(01).
017600           05  WS-TS-SS                PIC 9(02).
017700
017800       01  TRPJ-LINKAGE-REC.
017900           05  TRPJ-L-CCYY             PIC 9(04).
018000           05  TRPJ-L-MM               PIC 9(02).
018100           05  TRPJ-L-DD               PIC 9(02).
018200       01  TRPJ-L-SERIAL-DAYS          PIC S9(09) COMP.
018300       01  TRPJ-L-RETURN-CD            PIC S9(04) COMP.
018400
018500       01  PREM-CALC-REC.
018600           05  PREM-ROUND-SW           PIC X(01).
018700           05  PREM-RUN-MINUTES        PIC 9(06).
018800           05  PREM-RATE-WON           PIC 9(02)V99.
018900           05  PREM-RESULT-WON         PIC 9(09).
019000           05  FILLER                  PIC X(04).
019100       01  PREM-L-RETURN-CD            PIC 9(04) COMP.
019200
019300       01  DATE-ACCUM-TABLE.
019400           05  FILLER                  PIC X(04) VALUE SPACE.
019500           05  DATE-ACCUM-ROW OCCURS 62 TIMES
019600                               INDEXED BY DA-IDX.
019700               10  DA-BUSINESS-DATE    PIC X(10).
019800               10  DA-RUN-MIN-JACHA    PIC S9(09) COMP.
019900               10  DA-RUN-MIN-NOJACHA  PIC S9(09) COMP.
020000               10  DA-OVL-MIN-JACHA    PIC S9(09) COMP.
020100               10  DA-OVL-MIN-NOJACHA  PIC S9(09) COMP.
020200*
020300*    RAW-BYTE VIEW OF THE TABLE - SO 1000-ABEND-RTN CAN SNAP IT
020400*    TO SYSOUT AS HEX WITHOUT WALKING EVERY OCCURRENCE.
020500      01  DATE-ACCUM-TABLE-BYTES REDEFINES DATE-ACCUM-TABLE.
020600          05  FILLER                  PIC X(1612).
020700
020800       01  WF-SWAP-ROW.
020900           05  WF-SWAP-BUSINESS-DATE   PIC X(10).
021000           05  WF-SWAP-RUN-MIN-JACHA   PIC S9(09) COMP.
021100           05  WF-SWAP-RUN-MIN-NOJACHA PIC S9(09) COMP.
021200           05  WF-SWAP-OVL-MIN-JACHA   PIC S9(09) COMP.
021300           05  WF-SWAP-OVL-MIN-NOJACHA PIC S9(09) COMP.
021400           05  FILLER                  PIC X(04) VALUE SPACE.
021500
021600       01  DAILY-SUM-A-REC.
021700           05  DSA-RUN-DATE            PIC X(10).
021800           05  DSA-RUN-MIN-JACHA       PIC S9(09).
021900           05  DSA-RUN-MIN-NOJACHA     PIC S9(09).
022000           05  DSA-OVL-MIN-JACHA       PIC S9(09).
022100           05  DSA-OVL-MIN-NOJACHA     PIC S9(09).
022200           05  DSA-NET-MIN-JACHA       PIC S9(09).
022300           05  DSA-NET-MIN-NOJACHA     PIC S9(09).
022400           05  DSA-RATE-JACHA          PIC 9(02)V99.
022500           05  DSA-RATE-NOJACHA        PIC 9(02)V99.
022600           05  DSA-PREMIUM-JACHA       PIC S9(09).
022700           05  DSA-PREMIUM-NOJACHA     PIC S9(09).
022800           05  DSA-PREMIUM-TOTAL       PIC S9(09).
022900           05  FILLER                  PIC X(01) VALUE SPACE.
023000
023100       01  OVL-DET-A-REC.
023200           05  ODA-DRIVER-ID           PIC X(20).
023300           05  ODA-BIZ-DATE            PIC X(10).
023400           05  ODA-PREV-START          PIC X(19).
023500           05  ODA-PREV-END            PIC X(19).
023600           05  ODA-NEXT-START          PIC X(19).
023700           05  ODA-NEXT-END            PIC X(19).
023800           05  ODA-NEXT-COVER          PIC X(10).
023900           05  ODA-OVERLAP-MIN         PIC 9(06).
024000           05  FILLER                  PIC X(03) VALUE SPACE.
024100
024200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
024300           05  ROWS-READ               PIC 9(07) COMP.
024400           05  OVERLAPS-FOUND-CNT      PIC 9(07) COMP.
024500           05  DATE-ROWS-WRITTEN       PIC 9(07) COMP.
024600           05  DATE-ACCUM-COUNT        PIC S9(04) COMP VALUE 0.
024700           05  WS-START-SERIAL         PIC S9(09) COMP.
024800           05  WS-START-TOD-SEC        PIC S9(09) COMP.
024900           05  WS-END-SERIAL           PIC S9(09) COMP.
025000           05  WS-END-TOD-SEC          PIC S9(09) COMP.
025100           05  WS-CALC-SERIAL          PIC S9(09) COMP.
025200           05  WS-CALC-TOD-SEC         PIC S9(09) COMP.
025300           05  WS-OVERLAP-SEC          PIC S9(09) COMP.
025400           05  WS-OVERLAP-MIN          PIC S9(09) COMP.
025500           05  WS-SEC-REM              PIC S9(09) COMP.
025600           05  WF-PASS                 PIC S9(04) COMP.
025700           05  WF-SUB                  PIC S9(04) COMP.
025800
025900       01  MISC-WS-FLDS.
026000           05  RETURN-CD               PIC S9(04) COMP VALUE 0.
026100
026200       01  FLAGS-AND-SWITCHES.
026300           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
026400               88 NO-MORE-DATA VALUE "N".
026500           05  DA-FOUND-SW             PIC X(01).
026600               88 DA-FOUND       VALUE "Y".
026700
026800       COPY TRPABEND.
026900
027000       PROCEDURE DIVISION.
027100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027200           PERFORM 100-MAINLINE THRU 100-EXIT
027300                   UNTIL NO-MORE-DATA OR TRPA-TRAILER-REC.
027400           PERFORM 900-CLEANUP THRU 900-EXIT.
027500           MOVE +0 TO RETURN-CODE.
027600           GOBACK.
027700
027800       000-HOUSEKEEPING.
027900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028000           DISPLAY "******** BEGIN JOB TRPOVLPA ********".
028100           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028200           MOVE "N" TO HOLD-GROUP-SET-SW.
028300
028400           IF RUN-UPSI-CEIL
028500               MOVE "C" TO WS-ROUND-MODE-SW
028600           ELSE IF RUN-UPSI-FLOOR
028700               MOVE "F" TO WS-ROUND-MODE-SW
028800           ELSE
028900               MOVE "H" TO WS-ROUND-MODE-SW.
029000
029100           PERFORM 800-OPEN-FILES THRU 800-EXIT.
029200           PERFORM 950-READ-TRPACLN THRU 950-EXIT.
029300           IF NO-MORE-DATA
029400               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
029500               GO TO 1000-ABEND-RTN.
029600       000-EXIT.
029700           EXIT.
029800
029900       100-MAINLINE.
030000           MOVE "100-MAINLINE" TO PARA-NAME.
030100           MOVE TRPA-START-TS TO WS-TS-TEXT.
030200           PERFORM 220-CALC-TS-SERIAL-TOD THRU 220-EXIT.
030300           MOVE WS-CALC-SERIAL  TO WS-START-SERIAL.
030400           MOVE WS-CALC-TOD-SEC TO WS-START-TOD-SEC.
030500
030600           MOVE TRPA-END-TS TO WS-TS-TEXT.
030700           PERFORM 220-CALC-TS-SERIAL-TOD THRU 220-EXIT.
030800           MOVE WS-CALC-SERIAL  TO WS-END-SERIAL.
030900           MOVE WS-CALC-TOD-SEC TO WS-END-TOD-SEC.
031000
031100           MOVE ZERO TO WS-OVERLAP-MIN.
031200           IF HOLD-GROUP-SET AND HOLD-DRIVER-ID = TRPA-DRIVER-ID
031300                             AND HOLD-BIZ-DATE = TRPA-BUSINESS-DATE
031400               PERFORM 200-OVERLAP-CHECK THRU 200-EXIT.
031500
031600           PERFORM 300-ACCUM-DATE-TABLE THRU 300-EXIT.
031700
031800           MOVE TRPA-DRIVER-ID     TO HOLD-DRIVER-ID.
031900           MOVE TRPA-BUSINESS-DATE TO HOLD-BIZ-DATE.
032000           MOVE TRPA-START-TS      TO HOLD-START-TS.
032100           MOVE TRPA-END-TS        TO HOLD-END-TS.
032200           MOVE WS-END-SERIAL      TO HOLD-END-SERIAL.
032300           MOVE WS-END-TOD-SEC     TO HOLD-END-TOD-SEC.
032400           MOVE "Y"                TO HOLD-GROUP-SET-SW.
032500
032600           PERFORM 950-READ-TRPACLN THRU 950-EXIT.
032700       100-EXIT.
032800           EXIT.
032900
033000       200-OVERLAP-CHECK.
033100           MOVE "200-OVERLAP-CHECK" TO PARA-NAME.
033200           IF HOLD-END-TS NOT > TRPA-START-TS
033300               GO TO 200-EXIT.
033400
033500           COMPUTE WS-OVERLAP-SEC =
033600                   ((HOLD-END-SERIAL - WS-START-SERIAL) * 86400)
033700                   + (HOLD-END-TOD-SEC - WS-START-TOD-SEC).
033800           IF WS-OVERLAP-SEC NOT > 0
033900               GO TO 200-EXIT.
034000
034100           DIVIDE WS-OVERLAP-SEC BY 60 GIVING WS-OVERLAP-MIN
034200                  REMAINDER WS-SEC-REM.
034300           IF WS-SEC-REM > 0
034400               ADD 1 TO WS-OVERLAP-MIN.
034500
034600           ADD 1 TO OVERLAPS-FOUND-CNT.
034700           PERFORM 700-WRITE-OVERLAP-REC THRU 700-EXIT.
034800       200-EXIT.
034900           EXIT.
035000
035100       220-CALC-TS-SERIAL-TOD.
035200           MOVE WS-TS-YYYY TO TRPJ-L-CCYY.
035300           MOVE WS-TS-MM   TO TRPJ-L-MM.
035400           MOVE WS-TS-DD   TO TRPJ-L-DD.
035500           CALL 'TRPJULN' USING TRPJ-LINKAGE-REC, TRPJ-L-SERIAL-DAYS,
035600                                TRPJ-L-RETURN-CD.
035700           MOVE TRPJ-L-SERIAL-DAYS TO WS-CALC-SERIAL.
035800           COMPUTE WS-CALC-TOD-SEC =
035900               (WS-TS-HH * 3600) + (WS-TS-MI * 60) + WS-TS-SS.
036000       220-EXIT.
036100           EXIT.
036200
036300       300-ACCUM-DATE-TABLE.
036400           MOVE "300-ACCUM-DATE-TABLE" TO PARA-NAME.
036500           MOVE "N" TO DA-FOUND-SW.
036600           PERFORM 320-FIND-DATE-ROW THRU 320-EXIT
036700               VARYING DA-IDX FROM 1 BY 1
036800               UNTIL DA-IDX > DATE-ACCUM-COUNT OR DA-FOUND.
036900
037000           IF NOT DA-FOUND
037100               ADD 1 TO DATE-ACCUM-COUNT
037200               MOVE DATE-ACCUM-COUNT TO DA-IDX
037300               MOVE TRPA-BUSINESS-DATE TO DA-BUSINESS-DATE(DA-IDX)
037400               MOVE ZERO TO DA-RUN-MIN-JACHA(DA-IDX),
037500                            DA-RUN-MIN-NOJACHA(DA-IDX),
037600                            DA-OVL-MIN-JACHA(DA-IDX),
037700                            DA-OVL-MIN-NOJACHA(DA-IDX).
037800
037900           IF TRPA-COVERAGE = "JACHA"
038000               ADD TRPA-RUN-MINUTES TO DA-RUN-MIN-JACHA(DA-IDX)
038100               ADD WS-OVERLAP-MIN   TO DA-OVL-MIN-JACHA(DA-IDX)
038200           ELSE
038300               ADD TRPA-RUN-MINUTES TO DA-RUN-MIN-NOJACHA(DA-IDX)
038400               ADD WS-OVERLAP-MIN   TO DA-OVL-MIN-NOJACHA(DA-IDX).
038500       300-EXIT.
038600           EXIT.
038700
038800       320-FIND-DATE-ROW.
038900           IF DA-BUSINESS-DATE(DA-IDX) = TRPA-BUSINESS-DATE
039000               SET DA-FOUND TO TRUE.
039100       320-EXIT.
039200           EXIT.
039300
039400       700-WRITE-OVERLAP-REC.
039500           MOVE TRPA-DRIVER-ID     TO ODA-DRIVER-ID.
039600           MOVE TRPA-BUSINESS-DATE TO ODA-BIZ-DATE.
039700           MOVE HOLD-START-TS      TO ODA-PREV-START.
039800           MOVE HOLD-END-TS        TO ODA-PREV-END.
039900           MOVE TRPA-START-TS      TO ODA-NEXT-START.
040000           MOVE TRPA-END-TS        TO ODA-NEXT-END.
040100           MOVE TRPA-COVERAGE      TO ODA-NEXT-COVER.
040200           MOVE WS-OVERLAP-MIN     TO ODA-OVERLAP-MIN.
040300           WRITE TRPA-OVL-REC FROM OVL-DET-A-REC.
040400       700-EXIT.
040500           EXIT.
040600
040700       790-SORT-DATE-TABLE.
040800           MOVE "790-SORT-DATE-TABLE" TO PARA-NAME.
040900           IF DATE-ACCUM-COUNT < 2
041000               GO TO 790-EXIT.
041100           PERFORM 792-BUBBLE-PASS THRU 792-EXIT
041200               VARYING WF-PASS FROM 1 BY 1
041300               UNTIL WF-PASS >= DATE-ACCUM-COUNT.
041400       790-EXIT.
041500           EXIT.
041600
041700       792-BUBBLE-PASS.
041800           PERFORM 794-COMPARE-SWAP THRU 794-EXIT
041900               VARYING WF-SUB FROM 1 BY 1
042000               UNTIL WF-SUB >= DATE-ACCUM-COUNT.
042100       792-EXIT.
042200           EXIT.
042300
042400       794-COMPARE-SWAP.
042500           IF DA-BUSINESS-DATE(WF-SUB) NOT > DA-BUSINESS-DATE(WF-SUB + 1)
042600               GO TO 794-EXIT.
042700           MOVE DATE-ACCUM-ROW(WF-SUB)     TO WF-SWAP-ROW.
042800           MOVE DATE-ACCUM-ROW(WF-SUB + 1) TO DATE-ACCUM-ROW(WF-SUB).
042900           MOVE WF-SWAP-ROW                TO DATE-ACCUM-ROW(WF-SUB + 1).
043000       794-EXIT.
043100           EXIT.
043200
043300       800-OPEN-FILES.
043400           MOVE "800-OPEN-FILES" TO PARA-NAME.
043500           OPEN INPUT TRPA-CLN.
043600           OPEN OUTPUT TRPA-SUM, TRPA-OVL, SYSOUT.
043700       800-EXIT.
043800           EXIT.
043900
044000       850-CLOSE-FILES.
044100           MOVE "850-CLOSE-FILES" TO PARA-NAME.
044200           CLOSE TRPA-CLN, TRPA-SUM, TRPA-OVL, SYSOUT.
044300       850-EXIT.
044400           EXIT.
044500
044600       900-CLEANUP.
044700           MOVE "900-CLEANUP" TO PARA-NAME.
044800           IF NOT TRPA-TRAILER-REC
044900               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
045000               GO TO 1000-ABEND-RTN.
045100
045200           SUBTRACT 1 FROM ROWS-READ.
045300           IF ROWS-READ NOT EQUAL TO TRPA-TRL-IN-ROW-COUNT
045400               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
045500                                     TO ABEND-REASON
045600               MOVE ROWS-READ             TO ACTUAL-VAL
045700               MOVE TRPA-TRL-IN-ROW-COUNT  TO EXPECTED-VAL
045800               WRITE SYSOUT-REC FROM ABEND-REC
045900               GO TO 1000-ABEND-RTN.
046000
046100           PERFORM 790-SORT-DATE-TABLE THRU 790-EXIT.
046200           PERFORM 820-WRITE-ONE-SUMMARY THRU 820-EXIT
046300               VARYING DA-IDX FROM 1 BY 1
046400               UNTIL DA-IDX > DATE-ACCUM-COUNT.
046500
046600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046700
046800           DISPLAY "** ROWS READ (EXCL TRAILER) **".
046900           DISPLAY ROWS-READ.
047000           DISPLAY "** OVERLAPS FOUND **".
047100           DISPLAY OVERLAPS-FOUND-CNT.
047200           DISPLAY "** BUSINESS DATES SUMMARIZED **".
047300           DISPLAY DATE-ROWS-WRITTEN.
047400
047500           DISPLAY "******** NORMAL END OF JOB TRPOVLPA ********".
047600       900-EXIT.
047700           EXIT.
047800
047900       820-WRITE-ONE-SUMMARY.
048000           MOVE "820-WRITE-ONE-SUMMARY" TO PARA-NAME.
048100           MOVE DA-BUSINESS-DATE(DA-IDX)   TO DSA-RUN-DATE.
048200           MOVE DA-RUN-MIN-JACHA(DA-IDX)   TO DSA-RUN-MIN-JACHA.
048300           MOVE DA-RUN-MIN-NOJACHA(DA-IDX) TO DSA-RUN-MIN-NOJACHA.
048400           MOVE DA-OVL-MIN-JACHA(DA-IDX)   TO DSA-OVL-MIN-JACHA.
048500           MOVE DA-OVL-MIN-NOJACHA(DA-IDX) TO DSA-OVL-MIN-NOJACHA.
048600           COMPUTE DSA-NET-MIN-JACHA =
048700                   DA-RUN-MIN-JACHA(DA-IDX) - DA-OVL-MIN-JACHA(DA-IDX).
048800           COMPUTE DSA-NET-MIN-NOJACHA =
048900                   DA-RUN-MIN-NOJACHA(DA-IDX) -
049000                   DA-OVL-MIN-NOJACHA(DA-IDX).
049100           MOVE RATE-JACHA    TO DSA-RATE-JACHA.
049200           MOVE RATE-NOJACHA  TO DSA-RATE-NOJACHA.
049300
049400*
049500*    PREM-RUN-MINUTES ON THE TRPPREMA LINKAGE IS UNSIGNED (SAME
049600*    RECORD CLCLBCST/TRPMRGEB/TRPCNVTC ALL CALL WITH) - A NEGATIVE
049700*    NET-MIN GOING IN STRAIGHT WOULD LOSE ITS SIGN ON THE MOVE AND
049800*    COME BACK A POSITIVE PREMIUM.  WORK OFF THE ABSOLUTE MINUTES
049900*    AND RE-APPLY THE SIGN TO THE RESULT INSTEAD.      HD0853
050000           MOVE WS-ROUND-MODE-SW   TO PREM-ROUND-SW.
050100           IF DSA-NET-MIN-JACHA < 0
050200               MOVE "N" TO WF-NET-MIN-SIGN-SW
050300               COMPUTE WF-NET-MIN-ABS = DSA-NET-MIN-JACHA * -1
050400           ELSE
050500               MOVE "P" TO WF-NET-MIN-SIGN-SW
050600               MOVE DSA-NET-MIN-JACHA TO WF-NET-MIN-ABS.
050700           MOVE WF-NET-MIN-ABS     TO PREM-RUN-MINUTES.
050800           MOVE RATE-JACHA         TO PREM-RATE-WON.
050900           CALL 'TRPPREMA' USING PREM-CALC-REC, PREM-L-RETURN-CD.
051000           IF NET-MIN-WAS-NEGATIVE
051100               COMPUTE DSA-PREMIUM-JACHA = PREM-RESULT-WON * -1
051200           ELSE
051300               MOVE PREM-RESULT-WON TO DSA-PREMIUM-JACHA.
051400
051500           MOVE WS-ROUND-MODE-SW    TO PREM-ROUND-SW.
051600           IF DSA-NET-MIN-NOJACHA < 0
051700               MOVE "N" TO WF-NET-MIN-SIGN-SW
051800               COMPUTE WF-NET-MIN-ABS = DSA-NET-MIN-NOJACHA * -1
051900           ELSE
052000               MOVE "P" TO WF-NET-MIN-SIGN-SW
052100               MOVE DSA-NET-MIN-NOJACHA TO WF-NET-MIN-ABS.
052200           MOVE WF-NET-MIN-ABS      TO PREM-RUN-MINUTES.
052300           MOVE RATE-NOJACHA        TO PREM-RATE-WON.
052400           CALL 'TRPPREMA' USING PREM-CALC-REC, PREM-L-RETURN-CD.
052500           IF NET-MIN-WAS-NEGATIVE
052600               COMPUTE DSA-PREMIUM-NOJACHA = PREM-RESULT-WON * -1
052700           ELSE
052800               MOVE PREM-RESULT-WON TO DSA-PREMIUM-NOJACHA.
052900
053000           COMPUTE DSA-PREMIUM-TOTAL =
053100                   DSA-PREMIUM-JACHA + DSA-PREMIUM-NOJACHA.
053200
053300           WRITE TRPA-SUM-REC FROM DAILY-SUM-A-REC.
053400           ADD 1 TO DATE-ROWS-WRITTEN.
053500       820-EXIT.
053600           EXIT.
053700
053800       950-READ-TRPACLN.
053900           READ TRPA-CLN INTO TRPA-INPUT-REC
054000               AT END MOVE "N" TO MORE-DATA-SW
054100               GO TO 950-EXIT
054200           END-READ.
054300           ADD 1 TO ROWS-READ.
054400       950-EXIT.
054500           EXIT.
054600
054700       1000-ABEND-RTN.
054800           WRITE SYSOUT-REC FROM ABEND-REC.
054900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055000           DISPLAY "*** ABNORMAL END OF JOB - TRPOVLPA ***" UPON CONSOLE.
055100           DIVIDE ZERO-VAL INTO ONE-VAL.
055200
