000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  TRPJULN.
000400       AUTHOR. R BRENNER.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/12/91.
000700       DATE-COMPILED. 03/12/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          CONVERTS A CCYY/MM/DD CALENDAR DATE TO A SERIAL DAY
001400      *          NUMBER (DAYS SINCE YEAR ZERO, GREGORIAN) SO CALLERS
001500      *          CAN SUBTRACT TWO DATES OR STEP A DATE BY N DAYS
001600      *          WITHOUT CARRYING MONTH/YEAR BOUNDARIES THEMSELVES.
001700      *          ALSO VALIDATES THE DATE - RETURN-CD GOES NEGATIVE
001800      *          WHEN THE MONTH OR DAY IS OUT OF RANGE.
001900      *
002000      *          STANDS IN FOR THE SAME JOB THE SHOP'S OLD 'DTEVAL'
002100      *          ROUTINE USED TO DO FOR THE PATIENT-DATE EDITS - SEE
002200      *          TRPEDITA 300-VALIDATE-TRIP.
002300      *
002400      ******************************************************************
002500      *    LINKAGE.
002600      *          TRPJ-CCYY/MM/DD    INPUT  - CALENDAR DATE TO CONVERT
002700      *          TRPJ-SERIAL-DAYS   OUTPUT - DAYS SINCE YEAR ZERO
002800      *          TRPJ-RETURN-CD     OUTPUT - 0 = OK, NEGATIVE = BAD DATE
002900      ******************************************************************
003000*------------------------------------------------------------------*
003100* CHANGE LOG                                                      *
003200*  910312  RB   HD0260     ORIGINAL ROUTINE                        *
003300*  970825  AK   HD0401     ADDED 400-YEAR LEAP RULE (WAS 4/100 ONLY)*
003400*  050217  MM   HD0531     VALIDATE DAY-OF-MONTH AGAINST LEAP TEST  *
003500******************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-390.
003900       OBJECT-COMPUTER. IBM-390.
004000
004100       DATA DIVISION.
004200       WORKING-STORAGE SECTION.
004300
004400       01  DAYS-IN-MONTH-VALUES.
004500           05  FILLER              PIC 9(02) VALUE 31.
004600           05  FILLER              PIC 9(02) VALUE 28.
004700           05  FILLER              PIC 9(02) VALUE 31.
004800           05  FILLER              PIC 9(02) VALUE 30.
004900           05  FILLER              PIC 9(02) VALUE 31.
005000           05  FILLER              PIC 9(02) VALUE 30.
005100           05  FILLER              PIC 9(02) VALUE 31.
005200           05  FILLER              PIC 9(02) VALUE 31.
005300           05  FILLER              PIC 9(02) VALUE 30.
005400           05  FILLER              PIC 9(02) VALUE 31.
005500           05  FILLER              PIC 9(02) VALUE 30.
005600           05  FILLER              PIC 9(02) VALUE 31.
005700
005800       01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-VALUES.
005900           05  MAX-DAY-OF-MONTH OCCURS 12 TIMES
006000                                INDEXED BY MDM-IDX PIC 9(02).
006100
006200       01  CUM-DAYS-BEFORE-VALUES.
006300           05  FILLER              PIC 9(03) VALUE 000.
006400           05  FILLER              PIC 9(03) VALUE 031.
006500           05  FILLER              PIC 9(03) VALUE 059.
006600           05  FILLER              PIC 9(03) VALUE 090.
006700           05  FILLER              PIC 9(03) VALUE 120.
006800           05  FILLER              PIC 9(03) VALUE 151.
006900           05  FILLER              PIC 9(03) VALUE 181.
007000           05  FILLER              PIC 9(03) VALUE 212.
007100           05  FILLER              PIC 9(03) VALUE 243.
007200           05  FILLER              PIC 9(03) VALUE 273.
007300           05  FILLER              PIC 9(03) VALUE 304.
007400           05  FILLER              PIC 9(03) VALUE 334.
007500
007600       01  CUM-DAYS-BEFORE-TABLE REDEFINES CUM-DAYS-BEFORE-VALUES.
007700           05  CUM-DAYS-BEFORE-MO OCCURS 12 TIMES
007800                                INDEXED BY CDB-IDX PIC 9(03).
007900
008000       01  WORK-FIELDS.
008100           05  WF-Y4               PIC 9(04) COMP.
008200           05  WF-R4               PIC 9(04) COMP.
008300           05  WF-R100             PIC 9(04) COMP.
008400           05  WF-R400             PIC 9(04) COMP.
008500           05  WF-Q                PIC 9(09) COMP.
008600           05  WF-YEAR-DAYS        PIC 9(09) COMP.
008700           05  WF-LEAP-DAYS        PIC 9(09) COMP.
008800           05  WF-MAX-DD           PIC 9(02) COMP.
008900
009000       01  LEAP-YEAR-SW            PIC X(01).
009100           88  IS-LEAP-YEAR        VALUE "Y".
009200           88  NOT-LEAP-YEAR       VALUE "N".
009300
009400       LINKAGE SECTION.
009500       01  TRPJ-DATE-IN.
009600           05  TRPJ-CCYY           PIC 9(04).
009700           05  TRPJ-MM             PIC 9(02).
009800           05  TRPJ-DD             PIC 9(02).
009810*    CENTURY/YY SPLIT KEPT FOR THE DAY A REPORT HEADING NEEDS   HD0531
009820*    A 2-DIGIT YEAR - SAME SPLIT DALYEDIT KEEPS ON CURR-DTE.    HD0531
009830      01  TRPJ-DATE-CCYY-SPLIT REDEFINES TRPJ-DATE-IN.
009840          05  TRPJ-CENTURY        PIC 9(02).
009850          05  TRPJ-YY             PIC 9(02).
009860          05  FILLER              PIC X(04).
009900       01  TRPJ-SERIAL-DAYS        PIC S9(09) COMP.
010000       01  TRPJ-RETURN-CD          PIC S9(04) COMP.
010100
010200       PROCEDURE DIVISION USING TRPJ-DATE-IN, TRPJ-SERIAL-DAYS,
010300                                TRPJ-RETURN-CD.
010400
010500       000-MAINLINE.
010600           MOVE ZERO TO TRPJ-RETURN-CD, TRPJ-SERIAL-DAYS.
010700
010800           IF TRPJ-MM < 1 OR TRPJ-MM > 12
010900               MOVE -1 TO TRPJ-RETURN-CD
011000               GO TO 000-EXIT.
011100
011200           PERFORM 100-TEST-LEAP-YEAR THRU 100-EXIT.
011300
011400           MOVE MAX-DAY-OF-MONTH(TRPJ-MM) TO WF-MAX-DD.
011500           IF TRPJ-MM = 2 AND IS-LEAP-YEAR
011600               MOVE 29 TO WF-MAX-DD.
011700
011800           IF TRPJ-DD < 1 OR TRPJ-DD > WF-MAX-DD
011900               MOVE -1 TO TRPJ-RETURN-CD
012000               GO TO 000-EXIT.
012100
012200           PERFORM 200-CALC-SERIAL-DAYS THRU 200-EXIT.
012300
012400       000-EXIT.
012500           GOBACK.
012600
012700       100-TEST-LEAP-YEAR.
012800           DIVIDE TRPJ-CCYY BY 4   GIVING WF-Q REMAINDER WF-R4.
012900           DIVIDE TRPJ-CCYY BY 100 GIVING WF-Q REMAINDER WF-R100.
013000           DIVIDE TRPJ-CCYY BY 400 GIVING WF-Q REMAINDER WF-R400.
013100
013200           IF WF-R400 = 0
013300               SET IS-LEAP-YEAR TO TRUE
013400           ELSE
013500               IF WF-R4 = 0 AND WF-R100 NOT = 0
013600                   SET IS-LEAP-YEAR TO TRUE
013700               ELSE
013800                   SET NOT-LEAP-YEAR TO TRUE.
013900       100-EXIT.
014000           EXIT.
014100
014200       200-CALC-SERIAL-DAYS.
014300      ******** YEAR-DAYS = 365*Y + LEAP-DAYS THRU END OF PRIOR YEAR
014400           MOVE TRPJ-CCYY TO WF-Y4.
014500           SUBTRACT 1 FROM WF-Y4.
014600           COMPUTE WF-LEAP-DAYS = (WF-Y4 / 4) - (WF-Y4 / 100)
014700                                + (WF-Y4 / 400).
014800           COMPUTE WF-YEAR-DAYS = TRPJ-CCYY * 365 + WF-LEAP-DAYS.
014900
015000           COMPUTE TRPJ-SERIAL-DAYS =
015100                   WF-YEAR-DAYS + CUM-DAYS-BEFORE-MO(TRPJ-MM)
015200                   + TRPJ-DD.
015300
015400           IF TRPJ-MM > 2 AND IS-LEAP-YEAR
015500               ADD 1 TO TRPJ-SERIAL-DAYS.
015600       200-EXIT.
015700           EXIT.
