000100******************************************************************
000200*    COPYBOOK.      TRPABEND                                      *
000300*    DESCRIPTION.   SHARED ABEND/SYSOUT RECORD AND FORCE-ABEND     *
000400*                   CONSTANTS.  WRITTEN TO SYSOUT BEFORE EVERY     *
000500*                   1000-ABEND-RTN, SO OPS CAN SEE WHY THE STEP    *
000600*                   BLEW UP WITHOUT PULLING A DUMP.                *
000700*------------------------------------------------------------------*
000800* CHANGE LOG                                                      *
000900*  880217  JS   INIT       ORIGINAL ABEND-REC LAYOUT               *
001000*  930608  TGD  HD0270     ADDED EXPECTED-VAL/ACTUAL-VAL PAIR      *
001100*  000114  AK   Y2K-014    PARA-NAME WIDENED TO X(30)              *
001200*  101122  MM   HD0560     ZERO-VAL/ONE-VAL MOVED HERE SO EVERY    *
001300*                          PROGRAM FORCES THE SAME S0C7 ON ABEND   *
001400******************************************************************
001500 01  ABEND-REC.
001600     05  ABEND-REASON                PIC X(40).
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  PARA-NAME                   PIC X(30).
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  EXPECTED-VAL                PIC X(20).
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  ACTUAL-VAL                  PIC X(20).
002300     05  FILLER                      PIC X(17) VALUE SPACE.
002400*
002500 77  ZERO-VAL                        PIC 9(01) COMP VALUE 0.
002600 77  ONE-VAL                         PIC 9(01) COMP VALUE 1.
