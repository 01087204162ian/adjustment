000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TRPCNVTC.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/01/08.
000600       DATE-COMPILED. 01/01/08.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM CONVERTS RAW PLATFORM TRIP RECORDS INTO
001300      *          THE INSURER'S SETTLEMENT FORMAT (UNIT-C).  UNLIKE
001400      *          TRPMRGEB, THE OUTPUT MUST COME OUT IN THE SAME ORDER
001500      *          THE TRIPS WERE READ IN, NOT SORTED BY DRIVER/DATE - SO
001600      *          THE WHOLE RUN IS BUFFERED IN WORKING STORAGE AND THE
001700      *          DRIVER/PLATFORM-DATE GROUPING NEEDED FOR THE OVERLAP
001800      *          CALCULATION IS DONE AS A SECOND PASS AGAINST THE
001900      *          BUFFER, NOT AS A CONTROL BREAK ON THE INPUT.
002000      *
002100      *          EACH TRIP GETS TWO BUSINESS-DAY STAMPS - THE PLATFORM
002200      *          DAY RUNS 06:00 TO THE NEXT DAY'S 06:00 (A TRIP THAT
002300      *          STARTS BEFORE 6 AM BELONGS TO THE PRIOR CALENDAR DAY),
002400      *          THE INSURER DAY IS JUST THE PLAIN CALENDAR DATE.  TRIP
002500      *          MINUTES ARE FLOORED HERE, NOT CEILING'D THE WAY UNIT-A
002600      *          AND UNIT-B DO IT.
002700      *
002800      *          OVERLAP MINUTES ARE COMPUTED PER DRIVER/PLATFORM-DATE
002900      *          GROUP, ONCE OVER ALL TRIPS AND ONCE EXCLUDING OWN-
003000      *          DAMAGE (JACHA) TRIPS, AND THE SAME PAIR OF NUMBERS IS
003100      *          STAMPED ON EVERY SETTLEMENT RECORD IN THE GROUP.
003200      *
003300      ******************************************************************
003400
003500               INPUT FILE              -   DDS0001.TRPCDATA
003600
003700               OUTPUT FILE - SETTLEMENT -   DDS0001.TRPCSET
003800               OUTPUT FILE - AGGREGATE  -   DDS0001.TRPCAGG
003900
004000               DUMP FILE               -   SYSOUT
004100
004200      ******************************************************************
004300*------------------------------------------------------------------*
004400* CHANGE LOG                                                      *
004500*  080101  JS   INIT       ORIGINAL PATSRCH INPATIENT SEARCH        *
004600*                          ROUTINE                                  *
004700*  920218  TGD  HD0255     ADDED EQUIPMENT-CHARGE LOOKUP LOOP       *
004800*  980914  AK   Y2K-014    CENTURY WINDOW ON ADMIT-DATE EDIT        *
004900*  231208  RB   HD0821     REWORKED AS TRPCNVTC - DROPPED VSAM      *
005000*                          PATIENT LOOKUP, WHOLE RUN NOW BUFFERED   *
005100*                          IN WORKING STORAGE FOR THE DRIVER/DATE   *
005200*                          GROUPING INSTEAD OF A CONTROL BREAK      *
005300*  231208  RB   HD0821     06:00 PLATFORM-DAY BOUNDARY AND FLOOR-   *
005400*                          ONLY TRIP MINUTES ADDED                  *
005500*  231215  RB   HD0821     GROUP OVERLAP VIA TRPMERGE, INCL/EXCL    *
005600*                          OWN-DAMAGE VARIANTS                      *
005700*  240109  MM   HD0828     SUBSTRING RATE MATCH AGAINST TRPRATE-C - *
005800*                          DAEIN1-SUPPORT NOW ACCRUES BOTH TERMS    *
005900*  240205  MM   HD0836     DAILY-AGGREGATE-C TABLE AND RUN TOTALS   *
006000*                          ADDED AT END OF JOB                      *
006100*  240213  RB   HD0851     950-READ-TRPCIN NOW CHECKS OFCODE FOR A *
006200*                          SHORT-RECORD (04) STATUS AND ABENDS AS  *
006300*                          A CONFIGURATION ERROR INSTEAD OF        *
006400*                          LETTING A MISSING FIELD THROUGH         *
006500*  240220  MM   HD0854     200-CALC-BIZ-DATES NOW GATES ON 220'S   *
006600*                          PARSE-VALIDITY SWITCH - BLANK START-TS  *
006700*                          LEAVES BOTH BIZ-DATE COLUMNS BLANK      *
006800*                          INSTEAD OF GARBAGE                      *
006900*  240220  MM   HD0855     COVERAGE MATCH RUN THROUGH TRPCLNC      *
007000*                          (340-NORMALIZE-COVERAGE) BEFORE 350 AND *
007100*                          510 SO THE JACHA FLAG AND PER-TRIP      *
007200*                          PREMIUM ARE CASE-INSENSITIVE             *
007300******************************************************************
007400       ENVIRONMENT DIVISION.
007500       CONFIGURATION SECTION.
007600       SOURCE-COMPUTER. IBM-390.
007700       OBJECT-COMPUTER. IBM-390.
007800       SPECIAL-NAMES.
007900           C01 IS NEXT-PAGE.
008000       INPUT-OUTPUT SECTION.
008100       FILE-CONTROL.
008200           SELECT SYSOUT
008300           ASSIGN TO UT-S-SYSOUT
008400             ORGANIZATION IS SEQUENTIAL.
008500
008600           SELECT TRPC-IN
008700           ASSIGN TO UT-S-TRPCIN
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS OFCODE.
009000
009100           SELECT TRPC-SET
009200           ASSIGN TO UT-S-TRPCSET
009300             ACCESS MODE IS SEQUENTIAL
009400             FILE STATUS IS OFCODE.
009500
009600           SELECT TRPC-AGG
009700           ASSIGN TO UT-S-TRPCAGG
009800             ACCESS MODE IS SEQUENTIAL
009900             FILE STATUS IS OFCODE.
010000
010100       DATA DIVISION.
010200       FILE SECTION.
010300       FD  SYSOUT
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 130 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS SYSOUT-REC.
010900       01  SYSOUT-REC  PIC X(130).
011000
011100      ****** RAW TRIP EXTRACT - SAME LAYOUT TRPMRGEB READS, BUT THIS
011200      ****** RUN DOES NOT REQUIRE THE JCL SORT STEP.  OUTPUT ORDER
011300      ****** FOLLOWS INPUT ORDER, SO THE SORT WOULD BE WASTED WORK.
011400       FD  TRPC-IN
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 250 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS TRPC-IN-REC.
012000       01  TRPC-IN-REC             PIC X(250).
012100
012200      ****** ONE ROW PER INPUT TRIP, SAME SEQUENCE AS TRPC-IN.
012300       FD  TRPC-SET
012400           RECORDING MODE IS F
012500           LABEL RECORDS ARE STANDARD
012600           RECORD CONTAINS 190 CHARACTERS
012700           BLOCK CONTAINS 0 RECORDS
012800           DATA RECORD IS TRPC-SET-REC.
012900       01  TRPC-SET-REC            PIC X(190).
013000
013100      ****** ONE ROW PER CALENDAR RUN-DATE SEEN IN THE RUN.
013200       FD  TRPC-AGG
013300           RECORDING MODE IS F
013400           LABEL RECORDS ARE STANDARD
013500           RECORD CONTAINS 50 CHARACTERS
013600           BLOCK CONTAINS 0 RECORDS
013700           DATA RECORD IS TRPC-AGG-REC.
013800       01  TRPC-AGG-REC            PIC X(50).
013900
014000       WORKING-STORAGE SECTION.
014100
014200       01  FILE-STATUS-CODES.
014300           05  OFCODE                  PIC X(2).
014400               88 CODE-WRITE    VALUE SPACES.
014500               88 CODE-SHORT-REC VALUE "04".
014600
014700       COPY TRPTRIP.
014800
014900       COPY TRPRATES.
015000
015100      ****** DUPLICATED FROM TRPJULN'S OWN CALENDAR TABLE - NEEDED
015200      ****** HERE TO STEP A CALENDAR DATE BACK ONE DAY FOR THE 06:00
015300      ****** PLATFORM-DAY BOUNDARY, WHICH TRPJULN DOES NOT OFFER.
015400       01  DAYS-IN-MONTH-VALUES.
015500           05  FILLER              PIC 9(02) VALUE 31.
015600           05  FILLER              PIC 9(02) VALUE 28.
015700           05  FILLER              PIC 9(02) VALUE 31.
015800           05  FILLER              PIC 9(02) VALUE 30.
015900           05  FILLER              PIC 9(02) VALUE 31.
016000           05  FILLER              PIC 9(02) VALUE 30.
016100           05  FILLER              PIC 9(02) VALUE 31.
016200           05  FILLER              PIC 9(02) VALUE 31.
016300           05  FILLER              PIC 9(02) VALUE 30.
016400           05  FILLER              PIC 9(02) VALUE 31.
016500           05  FILLER              PIC 9(02) VALUE 30.
016600           05  FILLER              PIC 9(02) VALUE 31.
016700
016800       01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-VALUES.
016900           05  MAX-DAY-OF-MONTH OCCURS 12 TIMES
017000                                INDEXED BY MDM-IDX PIC 9(02).
017100
017200       01  WS-TS-TEXT                  PIC X(19).
017300
017400       01  WS-TS-PARTS REDEFINES WS-TS-TEXT.
017500           05  WS-TS-YYYY              PIC 9(04).
017600           05  WS-TS-DASH1             PIC X(01).
017700           05  WS-TS-MM                PIC 9(02).
017800           05  WS-TS-DASH2             PIC X(01).
017900           05  WS-TS-DD                PIC 9(02).
018000           05  WS-TS-BLANK             PIC X(01).
018100           05  WS-TS-HH                PIC 9(02).
018200           05  WS-TS-COLON1            PIC X(01).
018300           05  WS-TS-MI                PIC 9(02).
018400           05  WS-TS-COLON2            PIC X(01).
018500           05  WS-TS-SS                PIC 9(02).
018600
018700       01  WS-CAL-DATE-TEXT             PIC X(10).
018800
018900       01  WS-CAL-DATE-PARTS REDEFINES WS-CAL-DATE-TEXT.
019000           05  WS-CD-YYYY               PIC 9(04).
019100           05  WS-CD-DASH1              PIC X(01).
019200           05  WS-CD-MM                 PIC 9(02).
019300           05  WS-CD-DASH2              PIC X(01).
019400           05  WS-CD-DD                 PIC 9(02).
019500
019600       01  TRPJ-LINKAGE-REC.
019700           05  TRPJ-L-CCYY             PIC 9(04).
019800           05  TRPJ-L-MM               PIC 9(02).
019900           05  TRPJ-L-DD               PIC 9(02).
020000       01  TRPJ-L-SERIAL-DAYS          PIC S9(09) COMP.
020100       01  TRPJ-L-RETURN-CD            PIC S9(04) COMP.
020200
020300      ****** LINKAGE-SHAPE WORKING-STORAGE FOR THE CALL TO TRPCLNC -
020400      ****** UPCASES/SQUEEZES A WORKING COPY OF THE COVERAGE TEXT SO
020500      ****** 350/510 CAN SUBSTRING-MATCH IT CASE-INSENSITIVELY.
020600      ****** THE ORIGINAL TRPB-COVERAGE IS LEFT ALONE - IT STILL GOES
020700      ****** OUT TO BUF-COVERAGE VERBATIM.                  HD0854
020800       01  TRPC-L-TEXT                 PIC X(20).
020900       01  TRPC-L-LTH                  PIC S9(04) COMP.
021000
021100      ****** LINKAGE-SHAPE WORKING-STORAGE FOR THE CALL TO TRPMERGE -
021200      ****** MUST MATCH TRPMERGE'S LINKAGE SECTION BYTE FOR BYTE.
021300       01  TRPM-TRIP-COUNT             PIC S9(04) COMP.
021400       01  TRPM-TRIP-TABLE.
021500           05  TRPM-TRIP-ROW OCCURS 200 TIMES
021600                             INDEXED BY TRPM-TRIP-IDX.
021700               10  TRPM-TRIP-START-SEC PIC S9(09) COMP.
021800               10  TRPM-TRIP-END-SEC   PIC S9(09) COMP.
021900       01  TRPM-MERGED-COUNT           PIC S9(04) COMP.
022000       01  TRPM-MERGED-TABLE.
022100           05  TRPM-MERGED-ROW OCCURS 200 TIMES
022200                               INDEXED BY TRPM-MERGED-IDX.
022300               10  TRPM-MERGED-START-SEC PIC S9(09) COMP.
022400               10  TRPM-MERGED-END-SEC   PIC S9(09) COMP.
022500       01  TRPM-UNION-SECONDS          PIC S9(09) COMP.
022600       01  TRPM-OVERLAP-FOUND-SW       PIC X(01).
022700           88  TRPM-OVERLAP-FOUND      VALUE "Y".
022800           88  TRPM-NO-OVERLAP         VALUE "N".
022900       01  MERGE-L-RETURN-CD           PIC 9(04) COMP.
023000
023100      ****** LINKAGE-SHAPE WORKING-STORAGE FOR THE CALL TO TRPPREMA -
023200      ****** ALWAYS CALLED WITH THE FLOOR SWITCH, SAME AS ALL OF
023300      ****** UNIT-B'S PREMIUM MATH.
023400       01  PREM-CALC-REC.
023500           05  PREM-ROUND-SW           PIC X(01).
023600           05  PREM-RUN-MINUTES        PIC 9(06).
023700           05  PREM-RATE-WON           PIC 9(02)V99.
023800           05  PREM-RESULT-WON         PIC 9(09).
023900           05  FILLER                  PIC X(04).
024000       01  PREM-L-RETURN-CD            PIC 9(04) COMP.
024100
024200      ****** ONE ROW PER INPUT TRIP - THE WHOLE RUN MUST FIT HERE
024300      ****** BECAUSE THE GROUPING PASS RUNS AGAINST THIS TABLE, NOT
024400      ****** AGAINST THE INPUT FILE A SECOND TIME.
024500       01  TRC-BUFFER-TABLE.
024600           05  FILLER                  PIC X(04) VALUE SPACE.
024700           05  TRC-BUFFER-ROW OCCURS 300 TIMES
024800                               INDEXED BY TRC-IDX.
024900               10  BUF-INSURER-TRIP-ID     PIC X(20).
025000               10  BUF-PLATFORM-TRIP-ID    PIC X(20).
025100               10  BUF-DRIVER-ID           PIC X(20).
025200               10  BUF-START-TS            PIC X(19).
025300               10  BUF-END-TS              PIC X(19).
025400               10  BUF-COVERAGE            PIC X(20).
025500               10  BUF-STATUS-CODE         PIC X(02).
025600               10  BUF-STATUS-TEXT         PIC X(10).
025700               10  BUF-PLATFORM-BIZ-DATE   PIC X(10).
025800               10  BUF-INSURER-BIZ-DATE    PIC X(10).
025900               10  BUF-RUN-DATE            PIC X(10).
026000               10  BUF-RUN-MIN             PIC 9(06) COMP.
026100               10  BUF-RUN-MIN-JI          PIC 9(06) COMP.
026200               10  BUF-RUN-MIN-JX          PIC 9(06) COMP.
026300               10  BUF-OWN-DMG-SW          PIC X(01).
026400                   88  BUF-OWN-DAMAGE      VALUE "Y".
026500               10  BUF-PREMIUM             PIC S9(09) COMP.
026600               10  BUF-START-SEC           PIC S9(09) COMP.
026700               10  BUF-END-SEC             PIC S9(09) COMP.
026800               10  BUF-GROUP-IDX           PIC S9(04) COMP.
026900      *
027000      *    BYTE VIEW KEPT FOR THE ABEND DUMP PARAGRAPH - LETS OPS SEE
027100      *    A BLOWN-UP BUFFER ROW AS HEX WITHOUT WALKING EVERY FIELD.
027200       01  TRC-BUFFER-TABLE-BYTES REDEFINES TRC-BUFFER-TABLE.
027300           05  FILLER                  PIC X(42604).
027400
027500      ****** ONE ROW PER DRIVER/PLATFORM-BUSINESS-DATE COMBINATION.
027600       01  TRC-GROUP-TABLE.
027700           05  FILLER                  PIC X(04) VALUE SPACE.
027800           05  TRC-GROUP-ROW OCCURS 60 TIMES
027900                              INDEXED BY TRC-GRP-IDX.
028000               10  GRP-DRIVER-ID           PIC X(20).
028100               10  GRP-PLATFORM-BIZ-DATE   PIC X(10).
028200               10  GRP-ANCHOR-SERIAL       PIC S9(09) COMP.
028300               10  GRP-OVL-MIN-INCL        PIC 9(06) COMP.
028400               10  GRP-OVL-MIN-EXCL        PIC 9(06) COMP.
028500       01  TRC-GROUP-COUNT              PIC S9(04) COMP VALUE 0.
028600
028700      ****** SORT STAGING FOR ONE GROUP'S MERGE PASS - REUSED FOR
028800      ****** BOTH THE "ALL TRIPS" AND "EXCL OWN-DAMAGE" VARIANTS.
028900       01  WF-PTR-TABLE.
029000           05  WF-PTR-ROW OCCURS 200 TIMES
029100                          INDEXED BY WF-PTR-IDX
029200                          PIC S9(04) COMP.
029300       01  WF-PTR-COUNT                PIC S9(04) COMP.
029400       01  WF-ROW-PTR                  PIC S9(04) COMP.
029500       01  WF-SWAP-PTR                 PIC S9(04) COMP.
029600
029700       01  WF-LOAD-VARIANT-SW          PIC X(01).
029800           88  LOAD-ALL-TRIPS          VALUE "A".
029900           88  LOAD-EXCL-DAMAGE        VALUE "X".
030000
030100      ****** ONE ROW PER CALENDAR RUN-DATE - SAME BUBBLE-SORT
030200      ****** TECHNIQUE AS TRPOVLPA'S DATE-ACCUM-TABLE.
030300       01  DATE-ACCUM-TABLE.
030400           05  FILLER                  PIC X(04) VALUE SPACE.
030500           05  DATE-ACCUM-ROW OCCURS 62 TIMES
030600                               INDEXED BY DA-IDX.
030700               10  DA-RUN-DATE             PIC X(10).
030800               10  DA-RUN-MIN-JI           PIC S9(09) COMP.
030900               10  DA-RUN-MIN-JX           PIC S9(09) COMP.
031000               10  DA-OVL-MIN-INCL         PIC S9(09) COMP.
031100               10  DA-OVL-MIN-EXCL         PIC S9(09) COMP.
031200       01  DATE-ACCUM-COUNT             PIC S9(04) COMP VALUE 0.
031300
031400       01  WF-SWAP-ROW.
031500           05  WF-SWAP-RUN-DATE        PIC X(10).
031600           05  WF-SWAP-RUN-MIN-JI      PIC S9(09) COMP.
031700           05  WF-SWAP-RUN-MIN-JX      PIC S9(09) COMP.
031800           05  WF-SWAP-OVL-MIN-INCL    PIC S9(09) COMP.
031900           05  WF-SWAP-OVL-MIN-EXCL    PIC S9(09) COMP.
032000           05  FILLER                  PIC X(04) VALUE SPACE.
032100
032200       01  SETTLEMENT-REC-C.
032300           05  STC-INSURER-TRIP-ID     PIC X(20).
032400           05  STC-PLATFORM-TRIP-ID    PIC X(20).
032500           05  STC-START-TS            PIC X(19).
032600           05  STC-END-TS              PIC X(19).
032700           05  STC-RUN-MIN             PIC 9(06).
032800           05  STC-COVERAGE            PIC X(20).
032900           05  STC-TRIP-COUNT          PIC 9(05).
033000           05  STC-PREMIUM             PIC S9(09).
033100           05  STC-STATUS-TEXT         PIC X(10).
033200           05  STC-PLATFORM-BIZ-DATE   PIC X(10).
033300           05  STC-INSURER-BIZ-DATE    PIC X(10).
033400           05  STC-RUN-DATE            PIC X(10).
033500           05  STC-RUN-MIN-JACHA-INCL  PIC 9(06).
033600           05  STC-RUN-MIN-JACHA-EXCL  PIC 9(06).
033700           05  STC-OVL-MIN-INCL        PIC 9(06).
033800           05  STC-OVL-MIN-EXCL        PIC 9(06).
033900           05  FILLER                  PIC X(08) VALUE SPACE.
034000
034100       01  DAILY-AGG-C-REC.
034200           05  AGC-RUN-DATE            PIC X(10).
034300           05  AGC-RUN-MIN-JACHA-INCL  PIC S9(09).
034400           05  AGC-RUN-MIN-JACHA-EXCL  PIC S9(09).
034500           05  AGC-OVL-MIN-INCL        PIC S9(09).
034600           05  AGC-OVL-MIN-EXCL        PIC S9(09).
034700           05  FILLER                  PIC X(04) VALUE SPACE.
034800
034900       01  COUNTERS-IDXS-AND-ACCUMULATORS.
035000           05  ROWS-READ               PIC 9(07) COMP.
035100           05  BUFFER-COUNT            PIC S9(04) COMP VALUE 0.
035200           05  SET-RECS-WRITTEN        PIC 9(07) COMP.
035300           05  AGG-RECS-WRITTEN        PIC 9(07) COMP.
035400           05  WS-START-SERIAL         PIC S9(09) COMP.
035500           05  WS-START-TOD-SEC        PIC S9(09) COMP.
035600           05  WS-END-SERIAL           PIC S9(09) COMP.
035700           05  WS-END-TOD-SEC          PIC S9(09) COMP.
035800           05  WS-CALC-SERIAL          PIC S9(09) COMP.
035900           05  WS-CALC-TOD-SEC         PIC S9(09) COMP.
036000           05  WF-TOTAL-SEC            PIC S9(09) COMP.
036100           05  WF-OVERLAP-SEC          PIC S9(09) COMP.
036200           05  WF-OVERLAP-MIN          PIC S9(09) COMP.
036300           05  WS-SEC-REM              PIC S9(09) COMP.
036400           05  WF-TALLY                PIC 9(04) COMP.
036500           05  WF-Q                    PIC S9(09) COMP.
036600           05  WF-R4                   PIC S9(04) COMP.
036700           05  WF-R100                 PIC S9(04) COMP.
036800           05  WF-R400                 PIC S9(04) COMP.
036900           05  WF-START-HH-SAVE        PIC 9(02) COMP.
037000           05  WF-ID-MATCH-CNT         PIC 9(05) COMP.
037100           05  WF-PASS                 PIC S9(04) COMP.
037200           05  WF-SUB                  PIC S9(04) COMP.
037300           05  RUN-PREMIUM-TOTAL       PIC S9(11) COMP.
037400
037500       01  WF-COVER-UPPER              PIC X(20).
037600       01  MISC-WS-FLDS.
037700           05  RETURN-CD               PIC S9(04) COMP VALUE 0.
037800
037900       01  FLAGS-AND-SWITCHES.
038000           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
038100               88 NO-MORE-DATA VALUE "N".
038200           05  GRP-FOUND-SW            PIC X(01).
038300               88 GRP-FOUND     VALUE "Y".
038400           05  DA-FOUND-SW             PIC X(01).
038500               88 DA-FOUND       VALUE "Y".
038600           05  START-OK-SW             PIC X(01).
038700               88 START-OK     VALUE "Y".
038800
038900       COPY TRPABEND.
039000
039100       PROCEDURE DIVISION.
039200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039300           PERFORM 100-MAINLINE THRU 100-EXIT
039400                   UNTIL NO-MORE-DATA OR TRPB-TRAILER-REC.
039500           PERFORM 900-CLEANUP THRU 900-EXIT.
039600           MOVE +0 TO RETURN-CODE.
039700           GOBACK.
039800
039900       000-HOUSEKEEPING.
040000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040100           DISPLAY "******** BEGIN JOB TRPCNVTC ********".
040200           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
040300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
040400           PERFORM 950-READ-TRPCIN THRU 950-EXIT.
040500           IF NO-MORE-DATA
040600               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
040700               GO TO 1000-ABEND-RTN.
040800       000-EXIT.
040900           EXIT.
041000
041100       100-MAINLINE.
041200           MOVE "100-MAINLINE" TO PARA-NAME.
041300           PERFORM 200-CALC-BIZ-DATES THRU 200-EXIT.
041400           PERFORM 250-FIND-OR-ADD-GROUP THRU 250-EXIT.
041500           PERFORM 300-CALC-RUN-MIN THRU 300-EXIT.
041600           PERFORM 340-NORMALIZE-COVERAGE THRU 340-EXIT.
041700           PERFORM 350-CHECK-JACHA THRU 350-EXIT.
041800           PERFORM 500-CALC-PREMIUM THRU 500-EXIT.
041900           PERFORM 600-STATUS-MAP THRU 600-EXIT.
042000           PERFORM 700-BUFFER-ROW THRU 700-EXIT.
042100           PERFORM 950-READ-TRPCIN THRU 950-EXIT.
042200       100-EXIT.
042300           EXIT.
042400
042500       200-CALC-BIZ-DATES.
042600           MOVE "200-CALC-BIZ-DATES" TO PARA-NAME.
042700           MOVE TRPB-START-TS TO WS-TS-TEXT.
042800           PERFORM 220-PARSE-TIMESTAMP THRU 220-EXIT.
042900*
043000*    A MISSING OR MALFORMED START-TS MEANS NO BUSINESS DATE CAN BE
043100*    DERIVED - SPACES ON BOTH BIZ-DATE COLUMNS, NOT WHATEVER 220
043200*    LEFT IN THE NUMERIC SUBFIELDS FROM THE LAST TIME IT RAN.  RUN-
043300*    MIN FALLS OUT TO ZERO LATER ON IN 300 ONCE THE SECONDS MATH
043400*    SEES A ZERO START-SERIAL/TOD-SEC PAIR THAT CANNOT BEAT ANY
043500*    REAL END TIME.                                        HD0854
043600           IF NOT START-OK
043700               MOVE ZERO TO WS-START-SERIAL, WS-START-TOD-SEC
043800               MOVE SPACES TO BUF-INSURER-BIZ-DATE(BUFFER-COUNT + 1),
043900                              BUF-PLATFORM-BIZ-DATE(BUFFER-COUNT + 1),
044000                              BUF-RUN-DATE(BUFFER-COUNT + 1)
044100               GO TO 200-CALC-END-DATE.
044200
044300           MOVE WS-CALC-SERIAL  TO WS-START-SERIAL.
044400           MOVE WS-CALC-TOD-SEC TO WS-START-TOD-SEC.
044500           MOVE WS-TS-TEXT(1:10) TO WS-CAL-DATE-TEXT.
044600           MOVE WS-TS-HH         TO WF-START-HH-SAVE.
044700
044800           MOVE WS-CAL-DATE-TEXT TO BUF-INSURER-BIZ-DATE(BUFFER-COUNT
044900               + 1), BUF-RUN-DATE(BUFFER-COUNT + 1).
045000
045100      ******    06:00 PLATFORM-DAY BOUNDARY - A TRIP THAT STARTS
045200      ******    BEFORE 6 AM BELONGS TO THE PRIOR CALENDAR DAY.  THE
045300      ******    DATE TEXT WAS JUST SET FROM THE START-TS PARSE ABOVE,
045400      ******    SO 210 STEPS IT BACK IN PLACE.
045500           IF WF-START-HH-SAVE < 6
045600               PERFORM 210-PRIOR-CALENDAR-DAY THRU 210-EXIT.
045700           MOVE WS-CAL-DATE-TEXT TO
045800               BUF-PLATFORM-BIZ-DATE(BUFFER-COUNT + 1).
045900
046000       200-CALC-END-DATE.
046100           MOVE TRPB-END-TS TO WS-TS-TEXT.
046200           PERFORM 220-PARSE-TIMESTAMP THRU 220-EXIT.
046300           IF NOT START-OK
046400               MOVE ZERO TO WS-END-SERIAL, WS-END-TOD-SEC
046500               GO TO 200-EXIT.
046600           MOVE WS-CALC-SERIAL  TO WS-END-SERIAL.
046700           MOVE WS-CALC-TOD-SEC TO WS-END-TOD-SEC.
046800       200-EXIT.
046900           EXIT.
047000
047100       210-PRIOR-CALENDAR-DAY.
047200           MOVE "210-PRIOR-CALENDAR-DAY" TO PARA-NAME.
047300           IF WS-CD-DD > 1
047400               SUBTRACT 1 FROM WS-CD-DD
047500               GO TO 210-EXIT.
047600
047700           IF WS-CD-MM > 1
047800               SUBTRACT 1 FROM WS-CD-MM
047900               PERFORM 215-SET-MONTH-END-DAY THRU 215-EXIT
048000               GO TO 210-EXIT.
048100
048200           SUBTRACT 1 FROM WS-CD-YYYY.
048300           MOVE 12 TO WS-CD-MM.
048400           MOVE 31 TO WS-CD-DD.
048500       210-EXIT.
048600           EXIT.
048700
048800       215-SET-MONTH-END-DAY.
048900           MOVE MAX-DAY-OF-MONTH(WS-CD-MM) TO WS-CD-DD.
049000           IF WS-CD-MM = 2
049100               PERFORM 217-TEST-LEAP-YEAR THRU 217-EXIT.
049200       215-EXIT.
049300           EXIT.
049400
049500       217-TEST-LEAP-YEAR.
049600           DIVIDE WS-CD-YYYY BY 4   GIVING WF-Q REMAINDER WF-R4.
049700           DIVIDE WS-CD-YYYY BY 100 GIVING WF-Q REMAINDER WF-R100.
049800           DIVIDE WS-CD-YYYY BY 400 GIVING WF-Q REMAINDER WF-R400.
049900           IF WF-R400 = 0
050000               MOVE 29 TO WS-CD-DD
050100           ELSE
050200               IF WF-R4 = 0 AND WF-R100 NOT = 0
050300                   MOVE 29 TO WS-CD-DD.
050400       217-EXIT.
050500           EXIT.
050600
050700       220-PARSE-TIMESTAMP.
050800           MOVE "N" TO START-OK-SW.
050900           IF WS-TS-TEXT = SPACES
051000               GO TO 220-EXIT.
051100           IF WS-TS-DASH1 NOT = "-" OR WS-TS-DASH2 NOT = "-"
051200              OR WS-TS-BLANK NOT = " "
051300              OR WS-TS-COLON1 NOT = ":" OR WS-TS-COLON2 NOT = ":"
051400               GO TO 220-EXIT.
051500           IF WS-TS-YYYY NOT NUMERIC OR WS-TS-MM NOT NUMERIC
051600              OR WS-TS-DD NOT NUMERIC OR WS-TS-HH NOT NUMERIC
051700              OR WS-TS-MI NOT NUMERIC OR WS-TS-SS NOT NUMERIC
051800               GO TO 220-EXIT.
051900           MOVE WS-TS-YYYY TO TRPJ-L-CCYY.
052000           MOVE WS-TS-MM   TO TRPJ-L-MM.
052100           MOVE WS-TS-DD   TO TRPJ-L-DD.
052200           CALL 'TRPJULN' USING TRPJ-LINKAGE-REC, TRPJ-L-SERIAL-DAYS,
052300                                TRPJ-L-RETURN-CD.
052400           MOVE TRPJ-L-SERIAL-DAYS TO WS-CALC-SERIAL.
052500           COMPUTE WS-CALC-TOD-SEC =
052600               (WS-TS-HH * 3600) + (WS-TS-MI * 60) + WS-TS-SS.
052700           MOVE "Y" TO START-OK-SW.
052800       220-EXIT.
052900           EXIT.
053000
053100       250-FIND-OR-ADD-GROUP.
053200           MOVE "250-FIND-OR-ADD-GROUP" TO PARA-NAME.
053300           MOVE "N" TO GRP-FOUND-SW.
053400           PERFORM 255-TEST-GROUP-ROW THRU 255-EXIT
053500               VARYING TRC-GRP-IDX FROM 1 BY 1
053600               UNTIL TRC-GRP-IDX > TRC-GROUP-COUNT OR GRP-FOUND.
053700
053800           IF GRP-FOUND
053900               MOVE TRC-GRP-IDX TO BUF-GROUP-IDX(BUFFER-COUNT + 1)
054000               GO TO 250-EXIT.
054100
054200           ADD 1 TO TRC-GROUP-COUNT.
054300           MOVE TRC-GROUP-COUNT TO TRC-GRP-IDX.
054400           MOVE TRPB-DRIVER-ID TO GRP-DRIVER-ID(TRC-GRP-IDX).
054500           MOVE BUF-PLATFORM-BIZ-DATE(BUFFER-COUNT + 1)
054600               TO GRP-PLATFORM-BIZ-DATE(TRC-GRP-IDX).
054700           MOVE ZERO TO GRP-OVL-MIN-INCL(TRC-GRP-IDX),
054800                        GRP-OVL-MIN-EXCL(TRC-GRP-IDX).
054900
055000           MOVE GRP-PLATFORM-BIZ-DATE(TRC-GRP-IDX) TO WS-CAL-DATE-TEXT.
055100           MOVE WS-CD-YYYY TO TRPJ-L-CCYY.
055200           MOVE WS-CD-MM   TO TRPJ-L-MM.
055300           MOVE WS-CD-DD   TO TRPJ-L-DD.
055400           CALL 'TRPJULN' USING TRPJ-LINKAGE-REC, TRPJ-L-SERIAL-DAYS,
055500                                TRPJ-L-RETURN-CD.
055600           MOVE TRPJ-L-SERIAL-DAYS TO GRP-ANCHOR-SERIAL(TRC-GRP-IDX).
055700           MOVE TRC-GRP-IDX TO BUF-GROUP-IDX(BUFFER-COUNT + 1).
055800       250-EXIT.
055900           EXIT.
056000
056100       255-TEST-GROUP-ROW.
056200           IF GRP-DRIVER-ID(TRC-GRP-IDX) = TRPB-DRIVER-ID AND
056300              GRP-PLATFORM-BIZ-DATE(TRC-GRP-IDX) =
056400                  BUF-PLATFORM-BIZ-DATE(BUFFER-COUNT + 1)
056500               SET GRP-FOUND TO TRUE.
056600       255-EXIT.
056700           EXIT.
056800
056900       300-CALC-RUN-MIN.
057000           MOVE "300-CALC-RUN-MIN" TO PARA-NAME.
057100           COMPUTE BUF-START-SEC(BUFFER-COUNT + 1) =
057200               ((WS-START-SERIAL -
057300                  GRP-ANCHOR-SERIAL(BUF-GROUP-IDX(BUFFER-COUNT + 1)))
057400                  * 86400) + WS-START-TOD-SEC.
057500           COMPUTE BUF-END-SEC(BUFFER-COUNT + 1) =
057600               ((WS-END-SERIAL -
057700                  GRP-ANCHOR-SERIAL(BUF-GROUP-IDX(BUFFER-COUNT + 1)))
057800                  * 86400) + WS-END-TOD-SEC.
057900
058000           IF BUF-END-SEC(BUFFER-COUNT + 1) <
058100              BUF-START-SEC(BUFFER-COUNT + 1)
058200               MOVE ZERO TO BUF-RUN-MIN(BUFFER-COUNT + 1)
058300               GO TO 300-EXIT.
058400
058500           DIVIDE BUF-END-SEC(BUFFER-COUNT + 1) -
058600                  BUF-START-SEC(BUFFER-COUNT + 1)
058700                  BY 60 GIVING BUF-RUN-MIN(BUFFER-COUNT + 1).
058800       300-EXIT.
058900           EXIT.
059000
059100       340-NORMALIZE-COVERAGE.
059200           MOVE "340-NORMALIZE-COVERAGE" TO PARA-NAME.
059300*
059400*    TRPB-COVERAGE GOES OUT TO BUF-COVERAGE UNTOUCHED FOR THE
059500*    SETTLEMENT RECORD - IT IS WF-COVER-UPPER, NOT TRPB-COVERAGE
059600*    ITSELF, THAT GETS RUN THROUGH TRPCLNC SO THE JACHA FLAG AND
059700*    THE PER-TRIP PREMIUM BOTH MATCH THE RATE TABLE NO MATTER HOW
059800*    THE FEED CASED THE COVERAGE TEXT.                     HD0855
059900           MOVE TRPB-COVERAGE TO TRPC-L-TEXT.
060000           CALL 'TRPCLNC' USING TRPC-L-TEXT, TRPC-L-LTH.
060100           MOVE TRPC-L-TEXT TO WF-COVER-UPPER.
060200       340-EXIT.
060300           EXIT.
060400
060500       350-CHECK-JACHA.
060600           MOVE "350-CHECK-JACHA" TO PARA-NAME.
060700           MOVE "N" TO BUF-OWN-DMG-SW(BUFFER-COUNT + 1).
060800           MOVE ZERO TO WF-TALLY.
060900           INSPECT WF-COVER-UPPER TALLYING WF-TALLY FOR ALL "JACHA".
061000           IF WF-TALLY > 0
061100               SET BUF-OWN-DAMAGE(BUFFER-COUNT + 1) TO TRUE.
061200
061300           MOVE BUF-RUN-MIN(BUFFER-COUNT + 1)
061400               TO BUF-RUN-MIN-JI(BUFFER-COUNT + 1).
061500           IF BUF-OWN-DAMAGE(BUFFER-COUNT + 1)
061600               MOVE ZERO TO BUF-RUN-MIN-JX(BUFFER-COUNT + 1)
061700           ELSE
061800               MOVE BUF-RUN-MIN(BUFFER-COUNT + 1)
061900                   TO BUF-RUN-MIN-JX(BUFFER-COUNT + 1).
062000       350-EXIT.
062100           EXIT.
062200
062300       500-CALC-PREMIUM.
062400           MOVE "500-CALC-PREMIUM" TO PARA-NAME.
062500           MOVE ZERO TO BUF-PREMIUM(BUFFER-COUNT + 1).
062600           PERFORM 510-ADD-RATE-IF-MATCHED THRU 510-EXIT
062700               VARYING TRPC-RATE-IDX FROM 1 BY 1
062800               UNTIL TRPC-RATE-IDX > 5.
062900       500-EXIT.
063000           EXIT.
063100
063200       510-ADD-RATE-IF-MATCHED.
063300           MOVE ZERO TO WF-TALLY.
063400           INSPECT WF-COVER-UPPER TALLYING WF-TALLY FOR ALL
063500               TRPC-RATE-NAME(TRPC-RATE-IDX).
063600           IF WF-TALLY > 0
063700               MOVE "F"                           TO PREM-ROUND-SW
063800               MOVE BUF-RUN-MIN(BUFFER-COUNT + 1)  TO PREM-RUN-MINUTES
063900               MOVE TRPC-RATE-WON(TRPC-RATE-IDX)   TO PREM-RATE-WON
064000               CALL 'TRPPREMA' USING PREM-CALC-REC, PREM-L-RETURN-CD
064100               ADD PREM-RESULT-WON TO BUF-PREMIUM(BUFFER-COUNT + 1).
064200       510-EXIT.
064300           EXIT.
064400
064500       600-STATUS-MAP.
064600           MOVE "600-STATUS-MAP" TO PARA-NAME.
064700           EVALUATE TRPB-STATUS-CODE
064800               WHEN "00"
064900                   MOVE "NORMAL"    TO BUF-STATUS-TEXT(BUFFER-COUNT+1)
065000               WHEN "01"
065100                   MOVE "CANCELLED" TO BUF-STATUS-TEXT(BUFFER-COUNT+1)
065200               WHEN "02"
065300                   MOVE "EXCLUDED"  TO BUF-STATUS-TEXT(BUFFER-COUNT+1)
065400               WHEN OTHER
065500                   MOVE TRPB-STATUS-CODE TO
065600                       BUF-STATUS-TEXT(BUFFER-COUNT+1)
065700           END-EVALUATE.
065800       600-EXIT.
065900           EXIT.
066000
066100       700-BUFFER-ROW.
066200           MOVE "700-BUFFER-ROW" TO PARA-NAME.
066300           ADD 1 TO BUFFER-COUNT.
066400           MOVE TRPB-INSURER-TRIP-ID  TO
066500               BUF-INSURER-TRIP-ID(BUFFER-COUNT).
066600           MOVE TRPB-PLATFORM-TRIP-ID TO
066700               BUF-PLATFORM-TRIP-ID(BUFFER-COUNT).
066800           MOVE TRPB-DRIVER-ID        TO BUF-DRIVER-ID(BUFFER-COUNT).
066900           MOVE TRPB-START-TS         TO BUF-START-TS(BUFFER-COUNT).
067000           MOVE TRPB-END-TS           TO BUF-END-TS(BUFFER-COUNT).
067100           MOVE TRPB-COVERAGE         TO BUF-COVERAGE(BUFFER-COUNT).
067200           MOVE TRPB-STATUS-CODE      TO BUF-STATUS-CODE(BUFFER-COUNT).
067300       700-EXIT.
067400           EXIT.
067500
067600       800-OPEN-FILES.
067700           MOVE "800-OPEN-FILES" TO PARA-NAME.
067800           OPEN INPUT TRPC-IN.
067900           OPEN OUTPUT TRPC-SET, TRPC-AGG, SYSOUT.
068000       800-EXIT.
068100           EXIT.
068200
068300       850-CLOSE-FILES.
068400           MOVE "850-CLOSE-FILES" TO PARA-NAME.
068500           CLOSE TRPC-IN, TRPC-SET, TRPC-AGG, SYSOUT.
068600       850-EXIT.
068700           EXIT.
068800
068900       900-CLEANUP.
069000           MOVE "900-CLEANUP" TO PARA-NAME.
069100           IF NOT TRPB-TRAILER-REC
069200               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
069300               GO TO 1000-ABEND-RTN.
069400
069500           SUBTRACT 1 FROM ROWS-READ.
069600           IF ROWS-READ NOT EQUAL TO TRPB-TRL-IN-ROW-COUNT
069700               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
069800                                     TO ABEND-REASON
069900               MOVE ROWS-READ             TO ACTUAL-VAL
070000               MOVE TRPB-TRL-IN-ROW-COUNT TO EXPECTED-VAL
070100               WRITE SYSOUT-REC FROM ABEND-REC
070200               GO TO 1000-ABEND-RTN.
070300
070400           PERFORM 1100-CALC-GROUP-OVERLAPS THRU 1100-EXIT
070500               VARYING TRC-GRP-IDX FROM 1 BY 1
070600               UNTIL TRC-GRP-IDX > TRC-GROUP-COUNT.
070700
070800           PERFORM 1200-WRITE-SETTLEMENT-REC THRU 1200-EXIT
070900               VARYING TRC-IDX FROM 1 BY 1
071000               UNTIL TRC-IDX > BUFFER-COUNT.
071100
071200           PERFORM 1390-SORT-DATE-TABLE THRU 1390-EXIT.
071300           PERFORM 1400-WRITE-ONE-AGGREGATE THRU 1400-EXIT
071400               VARYING DA-IDX FROM 1 BY 1
071500               UNTIL DA-IDX > DATE-ACCUM-COUNT.
071600
071700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071800
071900           DISPLAY "** RECORDS IN (EXCL TRAILER) **".
072000           DISPLAY ROWS-READ.
072100           DISPLAY "** SETTLEMENT RECORDS WRITTEN **".
072200           DISPLAY SET-RECS-WRITTEN.
072300           DISPLAY "** RUN-DATES AGGREGATED **".
072400           DISPLAY AGG-RECS-WRITTEN.
072500           DISPLAY "** TOTAL PREMIUM (WON) **".
072600           DISPLAY RUN-PREMIUM-TOTAL.
072700
072800           DISPLAY "******** NORMAL END OF JOB TRPCNVTC ********".
072900       900-EXIT.
073000           EXIT.
073100
073200       1100-CALC-GROUP-OVERLAPS.
073300           MOVE "1100-CALC-GROUP-OVERLAPS" TO PARA-NAME.
073400           SET LOAD-ALL-TRIPS TO TRUE.
073500           PERFORM 1110-LOAD-STAGING THRU 1110-EXIT.
073600           PERFORM 1130-SORT-STAGING THRU 1130-EXIT.
073700           PERFORM 1150-MERGE-STAGING THRU 1150-EXIT.
073800
073900           SET LOAD-EXCL-DAMAGE TO TRUE.
074000           PERFORM 1110-LOAD-STAGING THRU 1110-EXIT.
074100           PERFORM 1130-SORT-STAGING THRU 1130-EXIT.
074200           PERFORM 1150-MERGE-STAGING THRU 1150-EXIT.
074300       1100-EXIT.
074400           EXIT.
074500
074600       1110-LOAD-STAGING.
074700           MOVE ZERO TO WF-PTR-COUNT.
074800           PERFORM 1115-TEST-AND-ADD-ROW THRU 1115-EXIT
074900               VARYING TRC-IDX FROM 1 BY 1
075000               UNTIL TRC-IDX > BUFFER-COUNT.
075100       1110-EXIT.
075200           EXIT.
075300
075400       1115-TEST-AND-ADD-ROW.
075500           IF BUF-DRIVER-ID(TRC-IDX) NOT = GRP-DRIVER-ID(TRC-GRP-IDX)
075600              OR BUF-PLATFORM-BIZ-DATE(TRC-IDX) NOT =
075700                 GRP-PLATFORM-BIZ-DATE(TRC-GRP-IDX)
075800               GO TO 1115-EXIT.
075900
076000           IF LOAD-EXCL-DAMAGE AND BUF-OWN-DAMAGE(TRC-IDX)
076100               GO TO 1115-EXIT.
076200
076300           ADD 1 TO WF-PTR-COUNT.
076400           MOVE TRC-IDX TO WF-PTR-ROW(WF-PTR-COUNT).
076500       1115-EXIT.
076600           EXIT.
076700
076800       1130-SORT-STAGING.
076900           IF WF-PTR-COUNT < 2
077000               GO TO 1130-EXIT.
077100           PERFORM 1132-BUBBLE-PASS THRU 1132-EXIT
077200               VARYING WF-PASS FROM 1 BY 1
077300               UNTIL WF-PASS >= WF-PTR-COUNT.
077400       1130-EXIT.
077500           EXIT.
077600
077700       1132-BUBBLE-PASS.
077800           PERFORM 1134-COMPARE-SWAP THRU 1134-EXIT
077900               VARYING WF-SUB FROM 1 BY 1
078000               UNTIL WF-SUB >= WF-PTR-COUNT.
078100       1132-EXIT.
078200           EXIT.
078300
078400       1134-COMPARE-SWAP.
078500           IF BUF-START-SEC(WF-PTR-ROW(WF-SUB)) NOT >
078600              BUF-START-SEC(WF-PTR-ROW(WF-SUB + 1))
078700               GO TO 1134-EXIT.
078800           MOVE WF-PTR-ROW(WF-SUB)     TO WF-SWAP-PTR.
078900           MOVE WF-PTR-ROW(WF-SUB + 1) TO WF-PTR-ROW(WF-SUB).
079000           MOVE WF-SWAP-PTR            TO WF-PTR-ROW(WF-SUB + 1).
079100       1134-EXIT.
079200           EXIT.
079300
079400       1150-MERGE-STAGING.
079500           MOVE ZERO TO TRPM-TRIP-COUNT, WF-TOTAL-SEC.
079600           IF WF-PTR-COUNT > 0
079700               PERFORM 1155-LOAD-MERGE-ROW THRU 1155-EXIT
079800                   VARYING WF-SUB FROM 1 BY 1
079900                   UNTIL WF-SUB > WF-PTR-COUNT.
080000
080100           CALL 'TRPMERGE' USING TRPM-TRIP-COUNT, TRPM-TRIP-TABLE,
080200                                 TRPM-MERGED-COUNT, TRPM-MERGED-TABLE,
080300                                 TRPM-UNION-SECONDS,
080400                                 TRPM-OVERLAP-FOUND-SW, MERGE-L-RETURN-CD.
080500
080600           COMPUTE WF-OVERLAP-SEC = WF-TOTAL-SEC - TRPM-UNION-SECONDS.
080700           IF WF-OVERLAP-SEC < 0
080800               MOVE ZERO TO WF-OVERLAP-SEC.
080900
081000           DIVIDE WF-OVERLAP-SEC BY 60 GIVING WF-OVERLAP-MIN
081100                  REMAINDER WS-SEC-REM.
081200           IF WS-SEC-REM > 0
081300               ADD 1 TO WF-OVERLAP-MIN.
081400
081500           IF LOAD-ALL-TRIPS
081600               MOVE WF-OVERLAP-MIN TO GRP-OVL-MIN-INCL(TRC-GRP-IDX)
081700           ELSE
081800               MOVE WF-OVERLAP-MIN TO GRP-OVL-MIN-EXCL(TRC-GRP-IDX).
081900       1150-EXIT.
082000           EXIT.
082100
082200       1155-LOAD-MERGE-ROW.
082300           MOVE WF-PTR-ROW(WF-SUB) TO WF-ROW-PTR.
082400           MOVE BUF-START-SEC(WF-ROW-PTR) TO TRPM-TRIP-START-SEC(WF-SUB).
082500           MOVE BUF-END-SEC(WF-ROW-PTR)   TO TRPM-TRIP-END-SEC(WF-SUB).
082600           ADD 1 TO TRPM-TRIP-COUNT.
082700           COMPUTE WF-TOTAL-SEC = WF-TOTAL-SEC +
082800               (BUF-END-SEC(WF-ROW-PTR) - BUF-START-SEC(WF-ROW-PTR)).
082900       1155-EXIT.
083000           EXIT.
083100
083200       1200-WRITE-SETTLEMENT-REC.
083300           MOVE "1200-WRITE-SETTLEMENT-REC" TO PARA-NAME.
083400           PERFORM 1250-COUNT-TRIP-ID-MATCHES THRU 1250-EXIT.
083500
083600           MOVE BUF-INSURER-TRIP-ID(TRC-IDX)  TO STC-INSURER-TRIP-ID.
083700           MOVE BUF-PLATFORM-TRIP-ID(TRC-IDX) TO STC-PLATFORM-TRIP-ID.
083800           MOVE BUF-START-TS(TRC-IDX)         TO STC-START-TS.
083900           MOVE BUF-END-TS(TRC-IDX)           TO STC-END-TS.
084000           MOVE BUF-RUN-MIN(TRC-IDX)          TO STC-RUN-MIN.
084100           MOVE BUF-COVERAGE(TRC-IDX)         TO STC-COVERAGE.
084200           MOVE WF-ID-MATCH-CNT               TO STC-TRIP-COUNT.
084300           MOVE BUF-PREMIUM(TRC-IDX)          TO STC-PREMIUM.
084400           MOVE BUF-STATUS-TEXT(TRC-IDX)      TO STC-STATUS-TEXT.
084500           MOVE BUF-PLATFORM-BIZ-DATE(TRC-IDX) TO STC-PLATFORM-BIZ-DATE.
084600           MOVE BUF-INSURER-BIZ-DATE(TRC-IDX) TO STC-INSURER-BIZ-DATE.
084700           MOVE BUF-RUN-DATE(TRC-IDX)         TO STC-RUN-DATE.
084800           MOVE BUF-RUN-MIN-JI(TRC-IDX)       TO STC-RUN-MIN-JACHA-INCL.
084900           MOVE BUF-RUN-MIN-JX(TRC-IDX)       TO STC-RUN-MIN-JACHA-EXCL.
085000           MOVE GRP-OVL-MIN-INCL(BUF-GROUP-IDX(TRC-IDX))
085100               TO STC-OVL-MIN-INCL.
085200
085300           IF BUF-OWN-DAMAGE(TRC-IDX)
085400               MOVE ZERO TO STC-OVL-MIN-EXCL
085500           ELSE
085600               MOVE GRP-OVL-MIN-EXCL(BUF-GROUP-IDX(TRC-IDX))
085700                   TO STC-OVL-MIN-EXCL.
085800
085900           WRITE TRPC-SET-REC FROM SETTLEMENT-REC-C.
086000           ADD 1 TO SET-RECS-WRITTEN.
086100           ADD BUF-PREMIUM(TRC-IDX) TO RUN-PREMIUM-TOTAL.
086200
086300           PERFORM 1300-ACCUM-AGGREGATE-TABLE THRU 1300-EXIT.
086400       1200-EXIT.
086500           EXIT.
086600
086700       1250-COUNT-TRIP-ID-MATCHES.
086800           MOVE ZERO TO WF-ID-MATCH-CNT.
086900           IF BUF-INSURER-TRIP-ID(TRC-IDX) = SPACES
087000               MOVE 1 TO WF-ID-MATCH-CNT
087100               GO TO 1250-EXIT.
087200           PERFORM 1255-TEST-ID-MATCH THRU 1255-EXIT
087300               VARYING WF-SUB FROM 1 BY 1
087400               UNTIL WF-SUB > BUFFER-COUNT.
087500       1250-EXIT.
087600           EXIT.
087700
087800       1255-TEST-ID-MATCH.
087900           IF BUF-INSURER-TRIP-ID(WF-SUB) = BUF-INSURER-TRIP-ID(TRC-IDX)
088000               ADD 1 TO WF-ID-MATCH-CNT.
088100       1255-EXIT.
088200           EXIT.
088300
088400       1300-ACCUM-AGGREGATE-TABLE.
088500           MOVE "1300-ACCUM-AGGREGATE-TABLE" TO PARA-NAME.
088600           MOVE "N" TO DA-FOUND-SW.
088700           PERFORM 1320-FIND-DATE-ROW THRU 1320-EXIT
088800               VARYING DA-IDX FROM 1 BY 1
088900               UNTIL DA-IDX > DATE-ACCUM-COUNT OR DA-FOUND.
089000
089100           IF NOT DA-FOUND
089200               ADD 1 TO DATE-ACCUM-COUNT
089300               MOVE DATE-ACCUM-COUNT TO DA-IDX
089400               MOVE BUF-RUN-DATE(TRC-IDX) TO DA-RUN-DATE(DA-IDX)
089500               MOVE ZERO TO DA-RUN-MIN-JI(DA-IDX),
089600                            DA-RUN-MIN-JX(DA-IDX),
089700                            DA-OVL-MIN-INCL(DA-IDX),
089800                            DA-OVL-MIN-EXCL(DA-IDX)
089900               ADD 1 TO AGG-RECS-WRITTEN.
090000
090100           ADD BUF-RUN-MIN-JI(TRC-IDX)        TO DA-RUN-MIN-JI(DA-IDX).
090200           ADD BUF-RUN-MIN-JX(TRC-IDX)        TO DA-RUN-MIN-JX(DA-IDX).
090300           ADD STC-OVL-MIN-INCL               TO DA-OVL-MIN-INCL(DA-IDX).
090400           ADD STC-OVL-MIN-EXCL               TO DA-OVL-MIN-EXCL(DA-IDX).
090500       1300-EXIT.
090600           EXIT.
090700
090800       1320-FIND-DATE-ROW.
090900           IF DA-RUN-DATE(DA-IDX) = BUF-RUN-DATE(TRC-IDX)
091000               SET DA-FOUND TO TRUE.
091100       1320-EXIT.
091200           EXIT.
091300
091400       1390-SORT-DATE-TABLE.
091500           MOVE "1390-SORT-DATE-TABLE" TO PARA-NAME.
091600           IF DATE-ACCUM-COUNT < 2
091700               GO TO 1390-EXIT.
091800           PERFORM 1392-BUBBLE-PASS THRU 1392-EXIT
091900               VARYING WF-PASS FROM 1 BY 1
092000               UNTIL WF-PASS >= DATE-ACCUM-COUNT.
092100       1390-EXIT.
092200           EXIT.
092300
092400       1392-BUBBLE-PASS.
092500           PERFORM 1394-COMPARE-SWAP THRU 1394-EXIT
092600               VARYING WF-SUB FROM 1 BY 1
092700               UNTIL WF-SUB >= DATE-ACCUM-COUNT.
092800       1392-EXIT.
092900           EXIT.
093000
093100       1394-COMPARE-SWAP.
093200           IF DA-RUN-DATE(WF-SUB) NOT > DA-RUN-DATE(WF-SUB + 1)
093300               GO TO 1394-EXIT.
093400           MOVE DATE-ACCUM-ROW(WF-SUB)     TO WF-SWAP-ROW.
093500           MOVE DATE-ACCUM-ROW(WF-SUB + 1) TO DATE-ACCUM-ROW(WF-SUB).
093600           MOVE WF-SWAP-ROW                TO DATE-ACCUM-ROW(WF-SUB + 1).
093700       1394-EXIT.
093800           EXIT.
093900
094000       1400-WRITE-ONE-AGGREGATE.
094100           MOVE "1400-WRITE-ONE-AGGREGATE" TO PARA-NAME.
094200           MOVE DA-RUN-DATE(DA-IDX)     TO AGC-RUN-DATE.
094300           MOVE DA-RUN-MIN-JI(DA-IDX)   TO AGC-RUN-MIN-JACHA-INCL.
094400           MOVE DA-RUN-MIN-JX(DA-IDX)   TO AGC-RUN-MIN-JACHA-EXCL.
094500           MOVE DA-OVL-MIN-INCL(DA-IDX) TO AGC-OVL-MIN-INCL.
094600           MOVE DA-OVL-MIN-EXCL(DA-IDX) TO AGC-OVL-MIN-EXCL.
094700           WRITE TRPC-AGG-REC FROM DAILY-AGG-C-REC.
094800       1400-EXIT.
094900           EXIT.
095000
095100       950-READ-TRPCIN.
095200           READ TRPC-IN INTO TRPB-INPUT-REC
095300               AT END MOVE "N" TO MORE-DATA-SW
095400               GO TO 950-EXIT
095500           END-READ.
095600*
095700*    A RECORD SHORTER THAN TRPB-INPUT-REC FIXED WIDTH COMES BACK
095800*    WITH A "04" FILE STATUS INSTEAD OF AN AT-END CONDITION - THAT
095900*    IS OUR SIGNAL THE FEED IS MISSING COLUMNS, NOT JUST A BAD
096000*    VALUE IN ONE OF THEM - ABEND AS A CONFIGURATION ERROR.
096100*                                                            HD0851
096200           IF CODE-SHORT-REC
096300               MOVE "** INPUT RECORD SHORT - MISSING FIELD(S)"
096400                   TO ABEND-REASON
096500               GO TO 1000-ABEND-RTN.
096600           ADD 1 TO ROWS-READ.
096700       950-EXIT.
096800           EXIT.
096900
097000       1000-ABEND-RTN.
097100           WRITE SYSOUT-REC FROM ABEND-REC.
097200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
097300           DISPLAY "*** ABNORMAL END OF JOB - TRPCNVTC ***" UPON CONSOLE.
097400           DIVIDE ZERO-VAL INTO ONE-VAL.
097500
097600
