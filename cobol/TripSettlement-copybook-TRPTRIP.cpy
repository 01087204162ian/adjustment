000100******************************************************************
000200*    COPYBOOK.      TRPTRIP                                       *
000300*    DESCRIPTION.   DELIVERY-PLATFORM TRIP RECORD (UNIT-B/UNIT-C)  *
000400*                   SHARED BY TRPMRGEB AND TRPCNVTC.  CARRIES      *
000500*                   BOTH THE INSURER AND PLATFORM TRIP IDS AND     *
000600*                   THE RAW COVERAGE NAME TEXT (DAEIN1, DAEIN2,    *
000700*                   DAEMUL, JACHA AND THEIR SUPPORT VARIANTS).     *
000800*------------------------------------------------------------------*
000900* CHANGE LOG                                                      *
001000*  880401  JS   INIT       ORIGINAL LAYOUT FOR TREATMENT FEED      *
001100*  920514  TGD  HD0255     ADDED STATUS-CODE 2-BYTE FIELD          *
001200*  970912  AK   HD0402     WIDENED COVERAGE TO X(20)               *
001300*  990301  AK   Y2K-014    BIZ-DATE FIELDS NOW CCYY-MM-DD          *
001400*  051130  MM   HD0530     SPLIT INSURER/PLATFORM BIZ-DATE OUT     *
001500*  161005  RB   HD0702     ADDED TRAILER-REC SWITCH, RECORD COUNT  *
001600******************************************************************
001700 01  TRPB-INPUT-REC.
001800     05  TRPB-INSURER-TRIP-ID         PIC X(20).
001900     05  TRPB-PLATFORM-TRIP-ID        PIC X(20).
002000     05  TRPB-DRIVER-ID               PIC X(20).
002100     05  TRPB-START-TS                PIC X(19).
002200     05  TRPB-END-TS                  PIC X(19).
002300     05  TRPB-RUN-MINUTES             PIC 9(06).
002400     05  TRPB-COVERAGE                PIC X(20).
002500     05  TRPB-STATUS-CODE             PIC X(02).
002600     05  TRPB-INSURER-BIZ-DATE        PIC X(10).
002700     05  TRPB-PLATFORM-BIZ-DATE       PIC X(10).
002800     05  TRPB-RECORD-TYPE             PIC X(01).
002900         88  TRPB-DETAIL-REC      VALUE "D".
003000         88  TRPB-TRAILER-REC     VALUE "T".
003100     05  FILLER                      PIC X(103).
003200*
003300* ONE-RECORD TRAILER VIEW, SAME BALANCING CONVENTION AS TRPDALY.
003400*
003500 01  TRPB-TRAILER-VIEW REDEFINES TRPB-INPUT-REC.
003600     05  FILLER                      PIC X(01).
003700     05  TRPB-TRL-IN-ROW-COUNT        PIC 9(09).
003800     05  FILLER                      PIC X(240).
