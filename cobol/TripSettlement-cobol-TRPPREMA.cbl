000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  TRPPREMA.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/01/08.
000700       DATE-COMPILED. 01/01/08.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          COMPUTES A TRIP'S PREMIUM - RUN-MINUTES TIMES THE
001400      *          PER-MINUTE WON RATE - AND ROUNDS THE RESULT TO A
001500      *          WHOLE WON AMOUNT BY WHICHEVER OF THE THREE HOUSE
001600      *          RULES THE CALLER SELECTS ON PREM-ROUND-SW:
001700      *              88 ROUND-HALFUP  (UNIT-A, RUN-LEVEL UPSI CHOICE)
001800      *              88 ROUND-FLOOR   (UNIT-A FLOOR CHOICE, ALL OF
001900      *                                UNIT-B, ALL OF UNIT-C MINUTES)
002000      *              88 ROUND-CEIL    (UNIT-A CEILING CHOICE)
002100      *
002200      *          REWORKED FROM CLCLBCST'S LAB-TEST/EQUIPMENT SWITCH -
002300      *          SAME ONE-RECORD-IN, ONE-SWITCH-PICKS-THE-PARAGRAPH
002400      *          SHAPE, DIFFERENT BUSINESS.
002500      ******************************************************************
002600      *    LINKAGE.
002700      *          PREM-CALC-REC      IN/OUT - SEE LAYOUT BELOW
002800      *          RETURN-CD          OUTPUT - 0 = OK, NONZERO = BAD SWITCH
002900      ******************************************************************
003000*------------------------------------------------------------------*
003100* CHANGE LOG                                                      *
003200*  080101  JS   INIT       ORIGINAL CLCLBCST LAB/EQUIPMENT CALC    *
003300*  230418  RB   HD0760     REWORKED AS TRPPREMA - PER-MINUTE       *
003400*                          PREMIUM WITH 3-WAY ROUNDING SWITCH      *
003500*  230602  RB   HD0760     ADDED ROUND-CEIL LEG FOR UNIT-A UPSI-3  *
003600*  231117  MM   HD0771     FORCE-ABEND ON AN UNRECOGNIZED SWITCH   *
003700*                          RATHER THAN SILENTLY FLOOR-ROUNDING     *
003750*  231108  RB   HD0811     WIDENED PREM-RATE-WON TO 9(02)V99 - THE *
003760*                          JACHA RATE (11.60) WOULDN'T FIT IN ONE  *
003770*                          WHOLE-WON DIGIT                         *
003800******************************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300
004400       DATA DIVISION.
004500       WORKING-STORAGE SECTION.
004600
004700       01  MISC-FIELDS.
004800           05  WF-RAW-PREMIUM      PIC S9(09)V999 COMP-3.
004900           05  WF-WHOLE-WON        PIC S9(09) COMP.
005000           05  WF-REMAINDER-MILS   PIC S9(03) COMP.
005100           05  FILLER              PIC X(04) VALUE SPACE.
005200
005300       01  WF-RAW-PREMIUM-PARTS REDEFINES WF-RAW-PREMIUM.
005400           05  WF-RPP-WHOLE        PIC S9(09).
005500           05  WF-RPP-FRACTION     PIC 999.
005510*
005520*    BYTE VIEW KEPT FOR THE ABEND DUMP PARAGRAPH - LETS OPS SEE
005530*    THE PACKED BYTES OF A BLOWN-UP PREMIUM W/O A FORMATTED DUMP.
005540      01  WF-RAW-PREMIUM-BYTES REDEFINES WF-RAW-PREMIUM.
005550          05  FILLER              PIC X(06).
005600
005700       LINKAGE SECTION.
005800       01  PREM-CALC-REC.
005900           05  PREM-ROUND-SW           PIC X(01).
006000               88 ROUND-HALFUP          VALUE "H".
006100               88 ROUND-FLOOR           VALUE "F".
006200               88 ROUND-CEIL            VALUE "C".
006300           05  PREM-RUN-MINUTES         PIC 9(06).
006400           05  PREM-RATE-WON            PIC 9(02)V99.
006500           05  PREM-RESULT-WON          PIC 9(09).
006550           05  FILLER                  PIC X(04).
006600
006700       01  PREM-CALC-ALT-VIEW REDEFINES PREM-CALC-REC.
006800           05  FILLER                  PIC X(01).
006900           05  PREM-RUN-MIN-ZONED      PIC X(06).
007000           05  FILLER                  PIC X(17).
007100
007200       01  RETURN-CD                   PIC 9(04) COMP.
007300
007400       PROCEDURE DIVISION USING PREM-CALC-REC, RETURN-CD.
007500
007600       000-MAINLINE.
007700           MOVE ZERO TO RETURN-CD, PREM-RESULT-WON.
007800           COMPUTE WF-RAW-PREMIUM ROUNDED =
007900                   PREM-RUN-MINUTES * PREM-RATE-WON.
008000
008100           IF ROUND-HALFUP
008200               PERFORM 100-ROUND-HALFUP THRU 100-EXIT
008300           ELSE IF ROUND-FLOOR
008400               PERFORM 200-ROUND-FLOOR THRU 200-EXIT
008500           ELSE IF ROUND-CEIL
008600               PERFORM 300-ROUND-CEIL THRU 300-EXIT
008700           ELSE
008800               PERFORM 900-BAD-SWITCH THRU 900-EXIT.
008900
009000           MOVE WF-WHOLE-WON TO PREM-RESULT-WON.
009100
009200       000-EXIT.
009300           GOBACK.
009400
009500       100-ROUND-HALFUP.
009600           MOVE WF-RPP-WHOLE TO WF-WHOLE-WON.
009700           IF WF-RPP-FRACTION >= 500
009800               ADD 1 TO WF-WHOLE-WON.
009900       100-EXIT.
010000           EXIT.
010100
010200       200-ROUND-FLOOR.
010300           MOVE WF-RPP-WHOLE TO WF-WHOLE-WON.
010400       200-EXIT.
010500           EXIT.
010600
010700       300-ROUND-CEIL.
010800           MOVE WF-RPP-WHOLE TO WF-WHOLE-WON.
010900           IF WF-RPP-FRACTION > 0
011000               ADD 1 TO WF-WHOLE-WON.
011100       300-EXIT.
011200           EXIT.
011300
011400       900-BAD-SWITCH.
011500           MOVE ZERO TO WF-WHOLE-WON.
011600           MOVE 4 TO RETURN-CD.
011700       900-EXIT.
011800           EXIT.
